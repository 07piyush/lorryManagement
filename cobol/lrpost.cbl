000100* ****************************************************************
000200*                                                               *
000300*              LR Master Record Poster / Upsert Engine          *
000400*                                                               *
000500* ****************************************************************
000600*
000700 identification          division.
000800* ===============================
000900*
001000 program-id.              lrpost.
001100 author.                  R D Kulkarni MBCS, AMIE.
001200 installation.            Konkan Road Lines, Nashik.
001300 date-written.            04/03/1987.
001400 date-compiled.           11/06/1999.
001500 security.                Copyright (C) 1987-1999, Konkan Road
001600     Lines.
001700*                        Distributed under the GNU General Public
001800* License.
001900*                        See the file COPYING for details.
002000* **
002100*    Remarks.            Owns LR-Master-File. Posts one chunk of
002200*                        validated, id-assigned consignments at a
002300*                        time: insert if the invoice number is
002400* new,
002500*                        else update the existing record's data
002600*                        fields but keep its original LR-ID and
002700*                        created-at stamp. Retries a failed write
002800* a
002900*                        configured number of times before giving
003000* up.
003100* **
003200*    Version.            See Prog-Name & date-comped in ws.
003300*
003400*    Called modules.     None.
003500* **
003600*    Error messages used.
003700*                        LR020 - LR026.
003800* **
003900* Changes:
004000* 04/03/87 vbc - 1.0.00 Created.
004100* 11/01/89 djp -    .01 Open now creates the master file the first
004200*                       time it is run from a cold dataset - was
004300*                       aborting with a file status of 35.
004400* 09/07/92 vbc -    .02 Rewrite-or-write evaluated on
004500* LR-Mst-Status
004600*                       rather than a saved boolean, ticket LR-05.
004700* 23/03/95 mpk -    .03 Retry delay now taken from Lrp-Retry-Delay
004800*                       on the linkage, was a fixed 2 seconds.
004900* 14/09/98 vbc - Y2K READINESS - Mst-Created-At already held as
005000*                ccyymmddhhmmss throughout, no 2-digit year
005100* anywhere
005200*                in this module; logged per head office directive,
005300*                no change required.
005400* 11/06/99 vbc -    .04 WS-Now-Layout split so the date and time
005500*                       halves of the clock accept could be taken
005600*                       separately, ticket LR-31 (ACCEPT FROM TIME
005700*                       was truncating from the wrong end on a
005800*                       14-digit target).
005900*
006000* *****************************************************************
006100* ********
006200*
006300* Copyright Notice.
006400* ****************
006500*
006600* These files and programs are part of the Konkan Road Lines
006700* Lorry Receipt
006800* System and is copyright (c) Konkan Road Lines. 1976-1999 and later.
006900*
007000* This program is now free software; you can redistribute it
007100* and/or modify it
007200* under the terms of the GNU General Public License as published
007300* by the
007400* Free Software Foundation; version 3 and later as revised for
007500* personal
007600* usage only and that includes for use within a business but
007700* without
007800* repackaging or for Resale in any way.
007900*
008000* This software is distributed in the hope that it will be useful, but
008100* WITHOUT
008200* ANY WARRANTY; without even the implied warranty of
008300* MERCHANTABILITY or
008400* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
008500* License
008600* for more details.
008700*
008800* *****************************************************************
008900* ********
009000*
009100 environment             division.
009200* ===============================
009300*
009400 copy  "envdiv.cob".
009500 input-output            section.
009600 file-control.
009700     copy "selLRmst.cob".
009800 data                    division.
009900 file section.
010000*
010100 copy "fdLRmst.cob".
010200*
010300 working-storage section.
010400* ----------------------
010500 77  Prog-Name           pic x(17) value "LRPOST  (1.0.04)".
010600*
010700 01  LR-Mst-Status       pic xx       value "00".
010800     88  LR-Mst-Ok                    value "00".
010900     88  LR-Mst-Not-Found              value "23".
011000     88  LR-Mst-Duplicate              value "22".
011050 01  WS-File-Status-Msg  pic x(50)    value spaces.
011060* 02/11/99 vbc - Wired up filestat-msgs.cpy so aa010's open
011070*                failure actually names the file status, ticket
011080*                LR-38.
011100*
011200 01  WS-Data.
011300     03  E                   binary-short unsigned value zero.
011400     03  F                   binary-short unsigned value zero.
011500     03  WS-Tries            pic 9        comp     value zero.
011600     03  WS-Write-Ok         pic x        value "N".
011700     03  WS-Now              pic 9(14)             value zero.
011800*
011900 01  WS-Now-Layout       redefines WS-Now.
012000     03  Wsn-Date            pic 9(8).
012100     03  Wsn-Time            pic 9(6).
012200*
012300 01  WS-Saved-Id          pic x(20)   value spaces.
012400 01  WS-Saved-Created-At  pic 9(14)   comp-3 value zero.
012500 01  WS-Saved-Created-Raw redefines WS-Saved-Created-At pic x(8).
012600* raw view, handy on an abend dump
012700*
012800 01  WS-Delay-Start       pic 9(8)             value zero.
012900 01  WS-Delay-Start-View  redefines WS-Delay-Start.
013000     03  Wsd-Hh              pic 99.
013100     03  Wsd-Mm              pic 99.
013200     03  Wsd-Ss              pic 99.
013300     03  Wsd-Cc              pic 99.
013400 01  WS-Delay-Now         pic 9(8)             value zero.
013500 01  WS-Delay-Secs        pic 99      comp   value zero.
013600 01  WS-Clock8            pic 9(8)             value zero.
013700*
013800 01  Error-Messages.
013900     03  LR020           pic x(28) value
014000         "LR020 Master file open fail".
014100     03  LR021           pic x(32) value
014200         "LR021 Master record write fail".
014300     03  LR022           pic x(32) value
014400         "LR022 Master record rewrite fail".
014500*
014600 linkage section.
014700* ==============
014800*
014900 copy "wslrcal.cob".
015000 copy "wslrinp.cob".
015100*
015200 01  Lrp-New-Lr-Id           pic x(20).
015300 01  Lrp-Retry-Attempts      pic 9       comp.
015400 01  Lrp-Retry-Delay-Secs    pic 99      comp.
015500 01  Lrp-Run-Timestamp       pic 9(14)   comp-3.
015600*
015700 procedure  division using  LR-Call-Area
015800                            LR-Input-Ws
015900                            Lrp-New-Lr-Id
016000                            Lrp-Retry-Attempts
016100                            Lrp-Retry-Delay-Secs
016200                            Lrp-Run-Timestamp.
016300* ========================================
016400*
016500 aa000-Main                  section.
016600* **********************************
016700*
016800     move     zero  to  Lrc-Return-Code.
016900     move     spaces to Lrc-Eval-Msg.
017000*
017100     evaluate Lrc-Function-Code
017200        when  1   perform  aa010-Open-Master
017300        when  2   perform  bb010-Upsert-One
017400        when  3   perform  aa090-Close-Master
017500     end-evaluate.
017600*
017700 aa000-Exit.
017800     goback.
017900*
018000 aa010-Open-Master           section.
018100* **********************************
018200*
018300     open     i-o LR-Master-File.
018400     if       LR-Mst-Status = "35" or LR-Mst-Status = "05"
018500              open     output LR-Master-File
018600              close    LR-Master-File
018700              open     i-o LR-Master-File.
018750     copy     filestat-msgs.cpy  replacing  MSG      by
018760              WS-File-Status-Msg  STATUS  by LR-Mst-Status.
018800     if       not LR-Mst-Ok
018900              move     1     to Lrc-Return-Code
018950              display  LR020 " - " WS-File-Status-Msg
019000              move     LR020 to Lrc-Eval-Msg (1:28).
019100*
019200 aa010-Exit.
019300     exit     section.
019400*
019500 aa090-Close-Master          section.
019600* **********************************
019700*
019800     close    LR-Master-File.
019900*
020000 aa090-Exit.
020100     exit     section.
020200*
020300 bb010-Upsert-One            section.
020400* **********************************
020500*
020600* Looks the incoming row up by invoice number via the alternate
020700* key.
020800* Found -> keep Lr-Id / Mst-Created-At, overlay every other field
020900* and
021000* REWRITE. Not found -> build a fresh LR-Master-Record and WRITE.
021100* Either way the write itself goes through bb020's retry loop.
021200*
021300     perform  bb030-Clean-Input-Row.
021400     move     WS-Now          to Lrp-Run-Timestamp.
021500     move     Lrw-Invoice-Number to Lr-Invoice-Number.
021600     read     LR-Master-File key is Lr-Invoice-Number
021700              invalid key continue
021800     end-read.
021900*
022000     if       LR-Mst-Ok
022100              move     Lr-Id           to WS-Saved-Id
022200              move     Mst-Created-At  to WS-Saved-Created-At
022300              perform  bb040-Overlay-Fields
022400              move     WS-Saved-Id          to Lr-Id
022500              move     WS-Saved-Created-At  to Mst-Created-At
022600              perform  bb020-Write-With-Retry
022700     else
022800              move     Lrp-New-Lr-Id   to Lr-Id
022900              perform  bb040-Overlay-Fields
023000              move     Lrp-Run-Timestamp to Mst-Created-At
023100              perform  bb020-Write-With-Retry
023200     end-if.
023300*
023400 bb010-Exit.
023500     exit     section.
023600*
023700 bb020-Write-With-Retry      section.
023800* **********************************
023900*
024000* WS-Write-Ok going in tells us insert ("I") or update ("U");
024100* coming
024200* out "Y" means the write stuck, "N" means we exhausted the
024300* retries.
024400*
024500     move     zero to WS-Tries.
024600     move     "N"  to WS-Write-Ok.
024650     perform  bb021-Try-One-Write  thru  bb021-Exit
024660         until     WS-Write-Ok = "Y" or WS-Tries >
024670                   Lrp-Retry-Attempts.
026800*
026900     if       WS-Write-Ok not = "Y"
027000              move     1     to Lrc-Return-Code
027100              if       WS-Saved-Id = spaces
027200                       move     LR021 to Lrc-Eval-Msg (1:32)
027300              else
027400                       move     LR022 to Lrc-Eval-Msg (1:32)
027500              end-if
027600     end-if.
027700*
027800     move     spaces to WS-Saved-Id.
027900*
028000 bb020-Exit.
028100     exit     section.
028110*
028120 bb021-Try-One-Write         section.
028130* **********************************
028140*
028150* 02/11/99 vbc - Pulled the retry body out of bb020's inline
028160*                PERFORM UNTIL into its own section, ticket LR-38.
028170*
028180     add      1  to WS-Tries.
028190     evaluate true
028200        when  WS-Saved-Id = spaces
028210              write LR-Master-Record
028220              invalid key continue
028230              end-write
028240        when  other
028250              rewrite LR-Master-Record
028260              invalid key continue
028270              end-rewrite
028280     end-evaluate.
028290     if       LR-Mst-Ok
028300              move     "Y" to WS-Write-Ok
028310     else
028320              if       WS-Tries <= Lrp-Retry-Attempts
028330                       perform  bb025-Delay-For-Retry
028340              end-if
028350     end-if.
028360*
028370 bb021-Exit.
028380     exit     section.
028390*
028395 bb025-Delay-For-Retry       section.
028400* **********************************
028500*
028600* No OS sleep is CALLed - a plain spin on the hardware clock, same
028700* as
028800* the rest of this
028900* shop's batch suite does when it has to wait on a
029000* peripheral. Close enough for a short fixed retry delay; does not
029100* allow for passing midnight, which a few-second retry never will.
029200*
029300     accept   WS-Delay-Start from time.
029400     move     zero to WS-Delay-Secs.
029500     perform  until  WS-Delay-Secs >= Lrp-Retry-Delay-Secs
029600              accept   WS-Delay-Now from time
029700              if       WS-Delay-Now >= WS-Delay-Start
029800                       compute  WS-Delay-Secs =
029900                                (WS-Delay-Now - WS-Delay-Start) /
030000                                    100
030100              end-if.
030200*
030300 bb025-Exit.
030400     exit     section.
030500*
030600 bb030-Clean-Input-Row       section.
030700* **********************************
030800*
030900* A missing text value is already spaces from
031000* lrread's INITIALIZE; a
031100* missing numeric is already zero the same way - so "cleaning"
031200* here
031300* is really just re-stating that rule in the one place the write
031400* happens, in case a future field ever arrives pre-loaded with
031500* blanks
031600* in some other way than INITIALIZE (e.g. a field copied forward
031700* from
031800* a prior record still sitting in the linkage area on a later
031900* call).
032000*
032100     if       Lrw-Eway-Bill = spaces      move spaces to
032200         Lrw-Eway-Bill.
032300     if       Lrw-Lr-No     = spaces      move spaces to
032400         Lrw-Lr-No.
032500     if       Lrw-Remark    = spaces      move spaces to
032600         Lrw-Remark.
032700     if       Lrw-Status    = spaces      move spaces to
032800         Lrw-Status.
032900     if       Lrw-Brand     = spaces      move spaces to
033000         Lrw-Brand.
033100*
033200     accept   Wsn-Date from date yyyymmdd.
033300     accept   WS-Clock8 from time.
033400     compute  Wsn-Time = WS-Clock8 / 100.
033500*
033600 bb030-Exit.
033700     exit     section.
033800*
033900 bb040-Overlay-Fields        section.
034000* **********************************
034100*
034200     move     Lrw-Receive-Date   to Mst-Receive-Date.
034300     move     Lrw-Receive-Time   to Mst-Receive-Time.
034400     move     Lrw-Brand          to Mst-Brand.
034500     move     Lrw-Party-Name     to Mst-Party-Name.
034600     move     Lrw-Location       to Mst-Location.
034700     move     Lrw-Boxes          to Mst-Boxes.
034800     move     Lrw-Transporter    to Mst-Transporter.
034900     move     Lrw-Transit-Time   to Mst-Transit-Time.
035000     move     Lrw-Eway-Bill      to Mst-Eway-Bill.
035100     move     Lrw-Pin-Code       to Mst-Pin-Code.
035200     move     Lrw-Amount         to Mst-Amount.
035300     move     Lrw-Weight         to Mst-Weight.
035400     move     Lrw-Lr-No          to Mst-Lr-No.
035500     move     Lrw-Remark         to Mst-Remark.
035600     move     Lrw-Status         to Mst-Status.
035700     move     Lrw-Delivery-Date  to Mst-Delivery-Date.
035800*
035900 bb040-Exit.
036000     exit     section.
036100*
