000100* *******************************************
000200*                                          *
000300*  Record Definition For LR Checkpoint     *
000400*        File - Uses RRN = 1               *
000500* *******************************************
000600*  Record size 122 bytes.
000700*
000800* 22/02/87 vbc - Created.
000900*
001000 01  LR-Checkpoint-Record.
001100     03  Ckpt-File                 pic x(100).
001200     03  Ckpt-Last-Row             pic 9(9)   comp.
001300     03  Ckpt-Timestamp            pic 9(14)  comp-3.
001400* ccyymmddhhmmss
001500*
