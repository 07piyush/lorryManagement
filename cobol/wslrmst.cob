000100* *******************************************
000200*                                          *
000300*  Record Definition For LR Master Store   *
000400*     Uses LR-ID as primary key,           *
000500*     LR-Invoice-Number as alternate key    *
000600* *******************************************
000700*  Record size 987 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 20/02/87 vbc - Created.
001200* 09/07/92 vbc - Added Mst-Created-At, split off LR-ID layout
001300*                below for lridgen/lrprint to redefine,
001400*                ticket LR-05.
001410* 02/11/99 vbc - Corrected the record-size note above - was left
001420*                at 660 from an early draft, group is really 987
001430*                bytes, same field-for-field shape as wslrinp's
001440*                979-byte LR-Input-Ws, ticket LR-38.
001500*
001600 01  LR-Master-Record.
001700     03  Lr-Id                     pic x(20).
001800     03  Lr-Id-Layout    redefines  Lr-Id.
001900         05  Lri-Branch                pic x(3).
002000         05  Lri-Run-Date              pic 9(6).
002100* yymmdd
002200         05  Lri-Sequence              pic 9(4).
002300         05  filler                    pic x(7).
002400     03  Lr-Invoice-Number         pic x(50).
002500     03  Mst-Receive-Date          pic 9(8)   comp.
002600     03  Mst-Receive-Time          pic 9(6)   comp.
002700     03  Mst-Brand                 pic x(100).
002800     03  Mst-Party-Name            pic x(200).
002900     03  Mst-Location              pic x(100).
003000     03  Mst-Boxes                 pic 9(9)   comp.
003100     03  Mst-Transporter           pic x(100).
003200     03  Mst-Transit-Time          pic 9(8)   comp.
003300     03  Mst-Eway-Bill             pic x(50).
003400     03  Mst-Pin-Code              pic 9(9)   comp.
003500     03  Mst-Amount                pic s9(8)v99 comp-3.
003600     03  Mst-Weight                pic x(20).
003700     03  Mst-Lr-No                 pic x(50).
003800     03  Mst-Remark                pic x(200).
003900     03  Mst-Status                pic x(50).
004000     03  Mst-Delivery-Date         pic 9(8)   comp.
004100     03  Mst-Created-At            pic 9(14)  comp-3.             LR-05
004200* ccyymmddhhmmss, set once
004300     03  filler                    pic x(9).
004400*
004500* LR-ID layout (Lr-Id-Layout above) - 13 of the 20 bytes used.
004600* BLR8703040001 = branch BLR, run date 04/03/87, 1st record this
004700* run.
004800*
