000100* ****************************************************************
000200*                                                               *
000300*                 LR Batch Driver (Main Program)                *
000400*                                                               *
000500*            Reads a consignment file, posts and prints         *
000600*                     the Lorry Receipt run                     *
000700*                                                               *
000800* ****************************************************************
000900*
001000 identification          division.
001100* ===============================
001200*
001300 program-id.              lrbatch.
001400 author.                  R D Kulkarni MBCS, AMIE.
001500 installation.            Konkan Road Lines, Nashik.
001600 date-written.            07/03/1987.
001700 date-compiled.           02/11/1999.
001800 security.                Copyright (C) 1987-1999, Konkan Road
001900     Lines.
002000*                        Distributed under the GNU General Public
002100* License.
002200*                        See the file COPYING for details.
002300* **
002400*    Remarks.            End to end LR batch: reads the named
002500*                        consignment file, normalizes and
002600* validates
002700*                        every row via lrread, assigns a new LR-ID
002800*                        to each valid row via lridgen, posts them
002900*                        to the master store in configured-size
003000*                        groups via lrpost, builds the printable
003100*                        document via lrprint and reports run
003200*                        totals. Invoked from JCL/the scheduler
003300* with
003400*                        the input file name as the one chaining
003500*                        argument; everything else (branch, batch
003600*                        size, items per page, retry policy) comes
003700*                        off LR-Param-File.
003800* **
003900*    Version.            See Prog-Name & date-comped in ws.
004000*
004100*    Called modules.     lrread, lridgen, lrpost, lrckpt, lrprint.
004200* **
004300*    Error messages used.
004400*                        LR050 - LR053.
004500* **
004600* Changes:
004700* 07/03/87 vbc - 1.0.00 Created.
004800* 12/05/90 djp -    .01 Param file now auto-created with shop
004900*                       defaults on a cold dataset, same as the
005000*                       master/checkpoint files already did.
005100* 18/08/93 vbc -    .02 Batch-Size/Chunk-Size clamped to the fixed
005200*                       table sizes below rather than left to
005300* abend
005400*                       on a param file typo, ticket LR-11.
005500* 02/04/96 mpk -    .03 Document file name now built from branch +
005600*                       valid count per branch
005700* office's naming memo,
005800*                       was a fixed "LRDOC" for every run.
005900* 14/09/98 vbc - Y2K READINESS - reviewed against head
006000* office's Y2K
006100*                audit checklist; WS-Run-Date stays 6-digit yymmdd
006200* by
006300*                design, fed straight through to lridgen unchanged
006400* -
006500*                no 4-digit year held or compared anywhere in this
006600*                driver, logged per head office directive.
006700* 02/11/99 vbc -    .04 Batch posting table widened to x(979), was
006800*                       x(620) and silently truncating every row
006900* past
007000*                       Eway-Bill - see wslrinp.cob's size note,
007100*                       ticket LR-38.
007200*
007300* *****************************************************************
007400* ********
007500*
007600* Copyright Notice.
007700* ****************
007800*
007900* These files and programs are part of the Konkan Road Lines
008000* Lorry Receipt
008100* System and is copyright (c) Konkan Road Lines. 1976-1999 and later.
008200*
008300* This program is now free software; you can redistribute it
008400* and/or modify it
008500* under the terms of the GNU General Public License as published
008600* by the
008700* Free Software Foundation; version 3 and later as revised for
008800* personal
008900* usage only and that includes for use within a business but
009000* without
009100* repackaging or for Resale in any way.
009200*
009300* This software is distributed in the hope that it will be useful, but
009400* WITHOUT
009500* ANY WARRANTY; without even the implied warranty of
009600* MERCHANTABILITY or
009700* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
009800* License
009900* for more details.
010000*
010100* *****************************************************************
010200* ********
010300*
010400 environment             division.
010500* ===============================
010600*
010700 copy  "envdiv.cob".
010800 input-output            section.
010900 file-control.
011000     select  LR-Input-File  assign       LR-Input-File-Name
011100                             organization line sequential
011200                             status       LR-Inp-Status.
011300*
011400     copy "selLRprm.cob".
011500*
011600 data                    division.
011700 file section.
011800*
011900 fd  LR-Input-File.
012000 01  LR-Input-File-Record   pic x(2000).
012100*
012200 copy "fdLRprm.cob".
012300*
012400 working-storage section.
012500* ----------------------
012600  77  Prog-Name           pic x(17) value "LRBATCH (1.0.04)".
012700*
012800* Shared exchange copybooks - built here as plain WS so this
012900* driver
013000* has something of the right shape to hand each CALL; each CALLed
013100* module re-declares the same layout in its own LINKAGE SECTION.
013200*
013300 copy "wslrcal.cob".
013400 copy "wslrinp.cob".
013500 copy "wslrmst.cob".
013600 copy "wslrckp.cob".
013700 copy "wslrstt.cob".
013800*
013900 01  RRN                     pic 9(4)   comp     value 1.
014000 01  Lrd-Raw-Line            pic x(2000)          value spaces.
014100 01  Lrp-New-Lr-Id           pic x(20)            value spaces.
014200 01  Lrp-Run-Timestamp       pic 9(14)  comp-3   value zero.
014300 01  Lrp-Run-Timestamp-Raw redefines Lrp-Run-Timestamp pic x(8).
014400* raw view, handy on an abend dump
014500 01  Lrp-Doc-File-Name       pic x(40)            value spaces.
014600 01  Lrk-Action              pic x                value space.
014700 01  Lrk-Chunk-Valid         pic 9(9)   comp     value zero.
014800 01  Lrk-Chunk-Errors        pic 9(9)   comp     value zero.
014900 01  Lrk-Chunk-Count         pic 9(9)   comp     value zero.
015000*
015100 01  LR-Inp-Status       pic xx       value "00".
015200     88  LR-Inp-Ok                    value "00".
015300     88  LR-Inp-Eof                    value "10".
015400*
015500 01  LR-Prm-Status       pic xx       value "00".
015600     88  LR-Prm-Ok                    value "00".
015620 01  WS-File-Status-Msg  pic x(50)    value spaces.
015640* 02/11/99 vbc - Wired up filestat-msgs.cpy so aa010's two open
015660*                failures actually name the file status, ticket
015680*                LR-38.
015700*
015800 01  LR-Input-File-Name      pic x(40)    value spaces.
015900*
016000* Current-run control counters - all binary, none of them ever
016100* needs to go negative or hold a fraction.
016200*
016300 01  WS-Data.
016350     03  WS-Eof                  pic x       value "N".
016400     03  WS-Row-No               binary-long unsigned value zero.
016500     03  WS-Resume-Row           binary-long unsigned value zero.
016600     03  WS-Chunk-Processed      binary-long unsigned value zero.
016700     03  WS-Chunk-Valid          binary-long unsigned value zero.
016800     03  WS-Chunk-Errors         binary-long unsigned value zero.
016900     03  WS-Batch-Count          binary-long unsigned value zero.
017000     03  WS-Batch-Count-Raw  redefines WS-Batch-Count pic x(4).
017100* raw view, handy on an abend dump
017200     03  A                       binary-long unsigned value zero.
017300     03  B                       binary-long unsigned value zero.
017400*
017500* Posting batch - a fixed-size table of raw LR-Input-Ws slots,
017600* each
017700* exactly the width of wslrinp.cob's LR-Input-Ws group (979 bytes,
017800* see the filler pad in that copybook); moved as a group rather
017900* than
018000* field by field since both sides are the one shared layout.
018100* Prm-Batch-Size is clamped to this table's size at load time.
018200*
018300 01  WS-Max-Batch-Rows       binary-long unsigned value 1000.
018400 01  WS-Batch-Table.
018500     03  WS-Batch-Entry      occurs 1000 times                    LR-38
018600                              pic x(979).
018620*
018640* Parallel LR-ID table, same subscript as WS-Batch-Entry above -
018660* each row's own assigned id, not the scalar Lrp-New-Lr-Id (which
018680* only ever holds the last row's id by the time a batch flushes),
018690* 02/11/99 vbc, ticket LR-38.
018700 01  WS-Batch-Lr-Id-Table.
018710     03  WS-Batch-Lr-Id      occurs 1000 times
018720                              pic x(20).
018730*
018800* Document list - one entry per valid record, in input order, kept
018900* only long enough to drive the print run once the final valid
019000* count (and so the output file name) is known. Capped at a round
019100* 5,000 rows/run - raise WS-Max-Doc-Rows if a branch office ever
019200* files a bigger consignment sheet than that in one go.
019300*
019400 01  WS-Max-Doc-Rows         binary-long unsigned value 5000.
019500 01  WS-Document-Table.
019600     03  WS-Doc-Count        binary-long unsigned value zero.
019700     03  WS-Doc-Entry        occurs 5000 times
019800                              indexed by Doc-Idx.
019900         05  WSD-Lr-Id               pic x(20).
020000         05  WSD-Invoice-Number      pic x(50).
020100         05  WSD-Receive-Date        pic 9(8).
020200         05  WSD-Brand               pic x(100).
020300         05  WSD-Party-Name          pic x(200).
020400         05  WSD-Weight              pic x(20).
020500         05  WSD-Boxes               pic 9(9).
020600         05  WSD-Location            pic x(100).
020700*
020800* Call-area exchange groups. LR-Call-Area is the common dispatch
020900* block every CALLed module shares; the other three are each built
021000* here purely to hand to a CALL, shaped to match the callee's own
021100* LINKAGE layout field for field.
021200*
021300 01  WS-Run-Date             pic 9(6)     value zero.
021400* yymmdd
021500 01  WS-Run-Date-View    redefines WS-Run-Date.
021600     03  Wsrd-Yy             pic 99.
021700     03  Wsrd-Mm             pic 99.
021800     03  Wsrd-Dd             pic 99.
021900*
022000 01  Lrg-Generator-Ws.
022100     03  Lrg-Branch-Code         pic x(3).
022200     03  Lrg-Run-Date            pic 9(6).
022300     03  Lrg-Lr-Id               pic x(20).
022400*
022500 01  WS-Valid-Digits          pic 9(9)     value zero.
022600 01  WS-Valid-Edit            pic x(9)     value spaces.
022700 01  WS-Name-Ptr              binary-long unsigned value zero.
022800*
022900 01  Error-Messages.
023000     03  LR050           pic x(28) value
023100         "LR050 Input file open fail".
023200     03  LR051           pic x(28) value
023300         "LR051 Param file open fail".
023400     03  LR052           pic x(32) value
023500         "LR052 No valid records found".
023600     03  LR053           pic x(32) value
023700         "LR053 Missing required columns".
023800*
023900 procedure division chaining Arg1.
024000* ================================
024100*
024200 01  Arg1                     pic x(40)    value spaces.
024300*
024400 aa000-Main                  section.
024500* **********************************
024600*
024700     display  Prog-Name " Starting".
024800*
024900     if       Arg1 = spaces
025000              display  "Usage : lrbatch <consignment-input-file>"
025100              goback.
025200*
025300     move     Arg1 to LR-Input-File-Name.
025400*
025500     perform  aa010-Open-LR-Files.
025600     perform  aa020-Load-Parameters.
025700     perform  aa030-Init-Modules.
025800     perform  aa040-Resume-Checkpoint.
025900     perform  aa050-Process-Consignments.
026000     perform  aa060-Post-Batch.
026100     perform  aa070-Finish-Run.
026200     if       Stt-Total-Valid not = zero
026300              perform  aa080-Build-Document.
026400     perform  aa090-Report-Totals.
026500     perform  aa095-Close-LR-Files.
026600*
026700     display  Prog-Name " Ending".
026800     goback.
026900*
027000 aa010-Open-LR-Files         section.
027100* **********************************
027200*
027300     open     input LR-Input-File.
027320     copy     filestat-msgs.cpy  replacing  MSG      by
027340              WS-File-Status-Msg  STATUS  by LR-Inp-Status.
027400     if       not LR-Inp-Ok
027500              display  LR050 " - " LR-Input-File-Name " - "
027520                  WS-File-Status-Msg
027600              goback.
027700*
027800     open     i-o LR-Param-File.
027900     if       LR-Prm-Status = "35" or LR-Prm-Status = "05"
028000              open     output LR-Param-File
028100              close    LR-Param-File
028200              open     i-o LR-Param-File
028300              move     1 to RRN
028400              initialize LR-Param-Record
028500              write    LR-Param-Record invalid key continue
028600                  end-write.
028620     copy     filestat-msgs.cpy  replacing  MSG      by
028640              WS-File-Status-Msg  STATUS  by LR-Prm-Status.
028700     if       not LR-Prm-Ok
028800              display  LR051 " - " WS-File-Status-Msg
028900              close    LR-Input-File
029000              goback.
029100*
029200 aa010-Exit.
029300     exit     section.
029400*
029500 aa020-Load-Parameters       section.
029600* **********************************
029700*
029800     move     1 to RRN.
029900     read     LR-Param-File invalid key continue end-read.
030000*
030100     if       Prm-Branch-Code = spaces
030200              move     "BLR" to Prm-Branch-Code.
030300     if       Prm-Batch-Size = zero
030400              move     100   to Prm-Batch-Size.
030500     if       Prm-Batch-Size > WS-Max-Batch-Rows
030600              display  "LR-WARN Batch-Size clamped to "
030700                  WS-Max-Batch-Rows
030800              move     WS-Max-Batch-Rows to Prm-Batch-Size.
030900     if       Prm-Items-Per-Page = zero
031000              move     3     to Prm-Items-Per-Page.
031100     if       Prm-Retry-Attempts = zero
031200              move     3     to Prm-Retry-Attempts.
031300     if       Prm-Retry-Delay-Secs = zero
031400              move     2     to Prm-Retry-Delay-Secs.
031500     if       Prm-Chunk-Size = zero
031600              move     1000  to Prm-Chunk-Size.
031700*
031800     accept   WS-Run-Date from date.
031900     move     Prm-Branch-Code to Lrg-Branch-Code.
032000     move     WS-Run-Date     to Lrg-Run-Date.
032100*
032200 aa020-Exit.
032300     exit     section.
032400*
032500 aa030-Init-Modules          section.
032600* **********************************
032700*
032800     move     1 to Lrc-Function-Code.
032900     call     "lrpost" using LR-Call-Area
033000                             LR-Input-Ws
033100                             Lrp-New-Lr-Id
033200                             Prm-Retry-Attempts
033300                             Prm-Retry-Delay-Secs
033400                             Lrp-Run-Timestamp.
033500     if       Lrc-Return-Code not = zero
033600              display  Lrc-Eval-Msg
033700              goback.
033800*
033900     move     1 to Lrc-Function-Code.
034000     call     "lrckpt" using LR-Call-Area
034100                             LR-Checkpoint-Record
034200                             LR-Run-Statistics
034300                             Lrk-Action
034400                             Lrk-Chunk-Valid
034500                             Lrk-Chunk-Errors
034600                             Lrk-Chunk-Count.
034700     if       Lrc-Return-Code not = zero
034800              display  Lrc-Eval-Msg
034900              goback.
035000*
035100 aa030-Exit.
035200     exit     section.
035300*
035400 aa040-Resume-Checkpoint     section.
035500* **********************************
035600*
035700     move     5   to Lrc-Function-Code.
035800     move     "L" to Lrk-Action.
035900     call     "lrckpt" using LR-Call-Area
036000                             LR-Checkpoint-Record
036100                             LR-Run-Statistics
036200                             Lrk-Action
036300                             Lrk-Chunk-Valid
036400                             Lrk-Chunk-Errors
036500                             Lrk-Chunk-Count.
036600*
036700     if       Lrc-Return-Code = 4
036800              move     zero to WS-Resume-Row
036900     else
037000              move     Ckpt-Last-Row to WS-Resume-Row
037100              if       WS-Resume-Row not = zero
037200                       display  "Resuming " LR-Input-File-Name
037300                                " from row " Ckpt-Last-Row
037400              end-if
037500     end-if.
037600*
037700 aa040-Exit.
037800     exit     section.
037900*
038000 aa050-Process-Consignments  section.
038100* **********************************
038200*
038300* Row 1 is the header - matched and checked for missing required
038400* columns before a single data row is read.
038500*
038600     read     LR-Input-File
038700              at end
038800              display  "LR-WARN Input file is empty"
038900              go to    aa050-Exit
039000     end-read.
039100*
039200     move     1 to Lrc-Function-Code.
039300     move     LR-Input-File-Record to Lrd-Raw-Line.
039400     call     "lrread" using LR-Call-Area Lrd-Raw-Line
039500         LR-Input-Ws.
039600     if       Lrc-Return-Code not = zero
039700              display  LR053
039800              display  Lrc-Eval-Msg
039900              go to    aa050-Exit.
040000*
040100     move     "N" to WS-Eof.
040150     perform  bb005-Read-One-Row  thru  bb005-Exit
040160         until     WS-Eof = "Y".
041500*
041600     perform  bb050-Flush-Chunk-Stats.
041700*
041800 aa050-Exit.
041900     exit     section.
041920*
041940 bb005-Read-One-Row          section.
041950* **********************************
041960*
041970* 02/11/99 vbc - Pulled the input read out of aa050's inline
041980*                PERFORM FOREVER into its own section, ticket
041990*                LR-38.
042000*
042010     read     LR-Input-File
042020              at end
042030              move     "Y" to WS-Eof
042040     end-read.
042050     if       WS-Eof not = "Y"
042060              add      1 to WS-Row-No
042070              if       WS-Row-No > WS-Resume-Row
042080                       perform  bb010-Process-One-Row
042090              end-if
042095              add      1 to WS-Chunk-Processed
042096              if       WS-Chunk-Processed >= Prm-Chunk-Size
042097                       perform  bb050-Flush-Chunk-Stats
042098              end-if
042099     end-if.
042100*
042105 bb005-Exit.
042110     exit     section.
042120*
042130 bb010-Process-One-Row       section.
042200* **********************************
042300*
042400     move     2 to Lrc-Function-Code.
042500     move     LR-Input-File-Record to Lrd-Raw-Line.
042600     call     "lrread" using LR-Call-Area Lrd-Raw-Line
042700         LR-Input-Ws.
042800*
042900     if       Lrc-Msg-Count > zero
043000              move     1 to A
043050              perform  bb015-Display-One-Error  thru
043060                  bb015-Exit  until  A > Lrc-Msg-Count
043600              add      1 to WS-Chunk-Errors
043700     else
043800              add      1 to WS-Chunk-Valid
043900              move     WS-Row-No to Lrw-Row-No
044000              call     "lridgen" using LR-Call-Area
044100                  Lrg-Generator-Ws
044200              move     Lrg-Lr-Id to Lrp-New-Lr-Id
044300              perform  bb020-Add-To-Batch
044400              perform  bb030-Add-To-Document
044500     end-if.
044600*
044700 bb010-Exit.
044800     exit     section.
044820*
044840 bb015-Display-One-Error     section.
044850* **********************************
044860*
044870     display  "Row " WS-Row-No " - " Lrc-Error-Msgs (A).
044880     add      1 to A.
044890*
044895 bb015-Exit.
044898     exit     section.
044899*
045000 bb020-Add-To-Batch          section.
045100* **********************************
045200*
045300     add      1 to WS-Batch-Count.
045400     move     LR-Input-Ws to WS-Batch-Entry (WS-Batch-Count).     LR-38
045420     move     Lrp-New-Lr-Id to WS-Batch-Lr-Id (WS-Batch-Count).
045500*
045600     if       WS-Batch-Count >= Prm-Batch-Size
045700              perform  aa060-Post-Batch.
045800*
045900 bb020-Exit.
046000     exit     section.
046100*
046200 bb030-Add-To-Document       section.
046300* **********************************
046400*
046500     if       WS-Doc-Count < WS-Max-Doc-Rows
046600              add      1 to WS-Doc-Count
046700              move     Lrp-New-Lr-Id       to WSD-Lr-Id
046800                  (WS-Doc-Count)
046900              move     Lrw-Invoice-Number  to WSD-Invoice-Number
047000                  (WS-Doc-Count)
047100              move     Lrw-Receive-Date    to WSD-Receive-Date
047200                  (WS-Doc-Count)
047300              move     Lrw-Brand           to WSD-Brand
047400                  (WS-Doc-Count)
047500              move     Lrw-Party-Name      to WSD-Party-Name
047600                  (WS-Doc-Count)
047700              move     Lrw-Weight          to WSD-Weight
047800                  (WS-Doc-Count)
047900              move     Lrw-Boxes           to WSD-Boxes
048000                  (WS-Doc-Count)
048100              move     Lrw-Location        to WSD-Location
048200                  (WS-Doc-Count)
048300     else
048400              display  "LR-WARN Document table full at "
048500                  WS-Max-Doc-Rows
048600                       " - row " WS-Row-No
048700                           " will post but not print"
048800     end-if.
048900*
049000 bb030-Exit.
049100     exit     section.
049200*
049300 bb050-Flush-Chunk-Stats     section.
049400* **********************************
049500*
049600     if       WS-Chunk-Processed > zero
049700              move     4 to Lrc-Function-Code
049800              move     WS-Chunk-Processed to Lrk-Chunk-Count
049900              move     WS-Chunk-Valid      to Lrk-Chunk-Valid
050000              move     WS-Chunk-Errors     to Lrk-Chunk-Errors
050100              call     "lrckpt" using LR-Call-Area
050200                                      LR-Checkpoint-Record
050300                                      LR-Run-Statistics
050400                                      Lrk-Action
050500                                      Lrk-Chunk-Valid
050600                                      Lrk-Chunk-Errors
050700                                      Lrk-Chunk-Count
050800*
050900              move     5   to Lrc-Function-Code
051000              move     "S" to Lrk-Action
051100              move     LR-Input-File-Name to Ckpt-File
051200              move     WS-Row-No           to Ckpt-Last-Row
051300              call     "lrckpt" using LR-Call-Area
051400                                      LR-Checkpoint-Record
051500                                      LR-Run-Statistics
051600                                      Lrk-Action
051700                                      Lrk-Chunk-Valid
051800                                      Lrk-Chunk-Errors
051900                                      Lrk-Chunk-Count
052000*
052100              move     zero to WS-Chunk-Processed
052200                               WS-Chunk-Valid
052300                               WS-Chunk-Errors
052400     end-if.
052500*
052600 bb050-Exit.
052700     exit     section.
052800*
052900 aa060-Post-Batch            section.
053000* **********************************
053100*
053200* Posts every row currently held in the batch table, one upsert
053300* CALL
053400* per row, then empties the table - the group-wide retry policy is
053500* enforced inside lrpost itself, per row.
053600*
053700     if       WS-Batch-Count > zero
053800              move     1 to B
053850              perform  bb045-Post-One-Entry  thru
053860                  bb045-Exit  until  B > WS-Batch-Count
055600              move     zero to WS-Batch-Count
055700     end-if.
055800*
055900 aa060-Exit.
056000     exit     section.
056050*
056080 bb045-Post-One-Entry        section.
056090* **********************************
056095*
056100     move     WS-Batch-Entry (B) to LR-Input-Ws.
056105     move     WS-Batch-Lr-Id (B) to Lrp-New-Lr-Id.
056110     move     2 to Lrc-Function-Code.
056120     call     "lrpost" using LR-Call-Area
056130                            LR-Input-Ws
056140                            Lrp-New-Lr-Id
056150                            Prm-Retry-Attempts
056160                            Prm-Retry-Delay-Secs
056170                            Lrp-Run-Timestamp.
056180     if       Lrc-Return-Code not = zero
056190              display  "Row "
056200                       Lrw-Invoice-Number
056210                       " - "
056220                       Lrc-Eval-Msg
056230     end-if.
056240     add      1 to B.
056245*
056250 bb045-Exit.
056260     exit     section.
056270*
056280 aa070-Finish-Run            section.
056300* **********************************
056400*
056500     if       Stt-Total-Valid = zero
056600              display  LR052.
056700*
056800 aa070-Exit.
056900     exit     section.
057000*
057100 aa080-Build-Document        section.
057200* **********************************
057300*
057400     perform  bb060-Build-Output-Name.
057500*
057600     move     1 to Lrc-Function-Code.
057700     call     "lrprint" using LR-Call-Area
057800                              LR-Master-Record
057900                              Prm-Items-Per-Page
058000                              Lrp-Doc-File-Name.
058100     if       Lrc-Return-Code not = zero
058200              display  Lrc-Eval-Msg
058300              go to    aa080-Exit.
058400*
058500     move     1 to Doc-Idx.
058550     perform  bb065-Print-One-Doc-Line  thru
058560         bb065-Exit  until  Doc-Idx > WS-Doc-Count.
060700*
060800     move     3 to Lrc-Function-Code.
060900     call     "lrprint" using LR-Call-Area
061000                              LR-Master-Record
061100                              Prm-Items-Per-Page
061200                              Lrp-Doc-File-Name.
061300     display  "Document written - " Lrp-Doc-File-Name.
061400*
061500 aa080-Exit.
061600     exit     section.
061620*
061640 bb065-Print-One-Doc-Line    section.
061650* **********************************
061660*
061670     initialize LR-Master-Record.
061680     move     WSD-Lr-Id (Doc-Idx)          to Lr-Id.
061690     move     WSD-Invoice-Number (Doc-Idx) to
061700         Lr-Invoice-Number.
061710     move     WSD-Receive-Date (Doc-Idx)   to
061720         Mst-Receive-Date.
061730     move     WSD-Brand (Doc-Idx)          to Mst-Brand.
061740     move     WSD-Party-Name (Doc-Idx)     to
061750         Mst-Party-Name.
061760     move     WSD-Weight (Doc-Idx)         to Mst-Weight.
061770     move     WSD-Boxes (Doc-Idx)          to Mst-Boxes.
061780     move     WSD-Location (Doc-Idx)       to
061790         Mst-Location.
061800     move     2 to Lrc-Function-Code.
061810     call     "lrprint" using LR-Call-Area
061820                              LR-Master-Record
061830                              Prm-Items-Per-Page
061840                              Lrp-Doc-File-Name.
061850     set      Doc-Idx up by 1.
061860*
061870 bb065-Exit.
061880     exit     section.
061890*
061900* Builds "lr_batch_<branch>_<valid-count>" with the branch trimmed
061950* of trailing spaces and the valid count with no leading zeros -
062000* same leading-digit scan lrread uses on AMOUNT, there being no
062100* FUNCTION TRIM/NUMVAL in this shop's style.
062200*
062300 bb060-Build-Output-Name     section.
062400* **********************************
062500*
062600     move     Stt-Total-Valid to WS-Valid-Digits.
062700     move     WS-Valid-Digits to WS-Valid-Edit.
062800     move     1 to A.
062900     perform  until A >= 9 or WS-Valid-Edit (A:1) not = "0"
063000              add      1 to A.
063100*
063200     move     spaces to Lrp-Doc-File-Name.
063300     move     1 to WS-Name-Ptr.
063400     string   "lr_batch_"               delimited by size
063500              Prm-Branch-Code           delimited by space
063600              "_"                       delimited by size
063700              WS-Valid-Edit (A:10 - A)  delimited by size
063800              into Lrp-Doc-File-Name
063900              pointer WS-Name-Ptr
064000     end-string.
064100*
064200 bb060-Exit.
064300     exit     section.
064400*
064500 aa090-Report-Totals         section.
064600* **********************************
064700*
064800     display  "Run totals for " LR-Input-File-Name.
064900     display  "  Processed - " Stt-Total-Processed.
065000     display  "  Valid     - " Stt-Total-Valid.
065100     display  "  Errors    - " Stt-Total-Errors.
065200     display  "  Elapsed   - " Stt-Duration-Secs " secs".
065300*
065400     if       Stt-Total-Valid not = zero
065500              move     5   to Lrc-Function-Code
065600              move     "C" to Lrk-Action
065700              call     "lrckpt" using LR-Call-Area
065800                                      LR-Checkpoint-Record
065900                                      LR-Run-Statistics
066000                                      Lrk-Action
066100                                      Lrk-Chunk-Valid
066200                                      Lrk-Chunk-Errors
066300                                      Lrk-Chunk-Count
066400     end-if.
066500*
066600 aa090-Exit.
066700     exit     section.
066800*
066900 aa095-Close-LR-Files        section.
067000* **********************************
067100*
067200     move     3 to Lrc-Function-Code.
067300     call     "lrpost" using LR-Call-Area
067400                             LR-Input-Ws
067500                             Lrp-New-Lr-Id
067600                             Prm-Retry-Attempts
067700                             Prm-Retry-Delay-Secs
067800                             Lrp-Run-Timestamp.
067900     call     "lrckpt" using LR-Call-Area
068000                             LR-Checkpoint-Record
068100                             LR-Run-Statistics
068200                             Lrk-Action
068300                             Lrk-Chunk-Valid
068400                             Lrk-Chunk-Errors
068500                             Lrk-Chunk-Count.
068600*
068700     close    LR-Input-File LR-Param-File.
068800*
068900 aa095-Exit.
069000     exit     section.
069100*
