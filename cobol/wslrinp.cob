000100* *******************************************
000200*                                          *
000300*  Record Definition For LR Consignment    *
000400*        Input Row (canonical fields)      *
000500*     One occurrence per input data row    *
000600* *******************************************
000700*  Record size 979 bytes (canonical ws form - the raw
000800*  input row is free-form delimited text, see lrbatch).
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 08/03/87 vbc - Created.
001300* 16/09/87 vbc - Widths lifted from master store column defs
001400*                per the branch office spec, not invented here.
001500* 14/02/93 vbc - Added Lrw-Row-No so a reject msg can name the
001600* row,
001700*                ticket LR-08.
001800* 02/11/99 vbc - Corrected the record-size note above - was left
001900* at
002000*                620 from an early draft, group is really 979
002100* bytes.
002200*                See lrbatch's WS-Batch-Table, sized to match,
002300*                ticket LR-38.
002400*
002500 01  LR-Input-Ws.
002600     03  Lrw-Row-No                pic 9(9)   comp.
002700     03  Lrw-Invoice-Number        pic x(50).
002800     03  Lrw-Receive-Date          pic 9(8).
002900* ccyymmdd, zero = bad/missing
003000     03  Lrw-Receive-Time          pic 9(6).
003100* hhmmss,   zero = bad/missing
003200     03  Lrw-Brand                 pic x(100).
003300     03  Lrw-Party-Name            pic x(200).
003400     03  Lrw-Location              pic x(100).
003500     03  Lrw-Boxes                 pic 9(9)   comp.
003600     03  Lrw-Transporter           pic x(100).
003700     03  Lrw-Transit-Time          pic 9(8).
003800* ccyymmdd
003900     03  Lrw-Eway-Bill             pic x(50).
004000     03  Lrw-Pin-Code              pic 9(9)   comp.
004100     03  Lrw-Amount                pic s9(8)v99 comp-3.
004200     03  Lrw-Weight                pic x(20).
004300     03  Lrw-Lr-No                 pic x(50).
004400     03  Lrw-Remark                pic x(200).
004500     03  Lrw-Status                pic x(50).
004600     03  Lrw-Delivery-Date         pic 9(8).
004700* ccyymmdd
004800     03  filler                    pic x(11).
004900*
005000* ***************************************************
005100* External column heading table - one entry per     *
005200* canonical field above, used by lrread's column-    *
005300* name matching (trim, upcase, strip internal blanks *
005400* then compare).  Lrc-Required = "Y" marks the seven *
005500* fields that must be present and non-blank.         *
005600* ***************************************************
005700*
005800 01  LR-Column-Table.
005900     03  Lrc-Entry                 occurs 17.
006000         05  Lrc-Ext-Name          pic x(20).
006100         05  Lrc-Field-No          pic 99     comp.
006200         05  Lrc-Required          pic x.
006300*
006400* Table is loaded by lrread's bb005-Load-Column-Table paragraph -
006500* kept as MOVE statements rather than a VALUE literal so the
006600* field-number / required flag stay easy to read and change.
006700*
