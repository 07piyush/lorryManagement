000100* 20/02/87 vbc - Created.
000200 fd  LR-Master-File.
000300 copy "wslrmst.cob".
000400*
