000100* ****************************************************************
000200*                                                               *
000300*                  LR Identifier Generator                      *
000400*                                                               *
000500* ****************************************************************
000600*
000700 identification          division.
000800* ===============================
000900*
001000 program-id.              lridgen.
001100 author.                  R D Kulkarni MBCS, AMIE.
001200 installation.            Konkan Road Lines, Nashik.
001300 date-written.            02/03/1987.
001400 date-compiled.           04/02/2001.
001500 security.                Copyright (C) 1987-2001, Konkan Road
001600     Lines.
001700*                        Distributed under the GNU General Public
001800* License.
001900*                        See the file COPYING for details.
002000* **
002100*    Remarks.            Builds the unique LR identifier from
002200* branch
002300*                        code, run date and an in-run sequence.
002400* CALLed
002500*                        once per valid consignment by lrbatch.
002600* **
002700*    Version.            See Prog-Name & date-comped in ws.
002800*
002900*    Called modules.     None.
003000* **
003100*    Error messages used.
003200*                        None - this module cannot fail, it only
003300* counts.
003400* **
003500* Changes:
003600* 02/03/87 vbc - 1.0.00 Created.
003700* 14/07/87 vbc -    .01 Lrc-Reset-Switch added to LR-Call-Area so
003800* every
003900*                       CALLed LR module shares the one exchange
004000* area.
004100* 03/11/88 djp -    .02 Comments tidied for the maintenance
004200* binder,
004300*                       no logic change.
004400* 22/05/91 vbc -    .03 Branch code widened to 3 chars, was 2, per
004500*                       head office's new branch numbering scheme.
004600* 30/01/95 mpk -    .04 Sequence ctr now reset only when the
004700* caller
004800*                       sets Lrc-Reset-Switch = "Y" - was
004900* resetting
005000*                       on every CALL regardless, ticket LR-19.
005100* 11/09/98 vbc - Y2K READINESS - reviewed against head
005200* office's Y2K
005300*                audit checklist; added Lrg-Run-Date-Layout so the
005400*                century assumption could be eyeballed during the
005500*                audit - run date stays 6-digit yymmdd by design
005600* (see
005700*                lrbatch), no change to the generated id required.
005800* 04/02/01 vbc -    .05 Sequence now held as binary-long, was pic
005900* 9(4)
006000*                       comp, ticket LR-41 (more than 9999
006100* rows/run).
006200*
006300* *****************************************************************
006400* ********
006500*
006600* Copyright Notice.
006700* ****************
006800*
006900* These files and programs are part of the Konkan Road Lines
007000* Lorry Receipt
007100* System and is copyright (c) Konkan Road Lines. 1976-2001 and later.
007200*
007300* This program is now free software; you can redistribute it
007400* and/or modify it
007500* under the terms of the GNU General Public License as published
007600* by the
007700* Free Software Foundation; version 3 and later as revised for
007800* personal
007900* usage only and that includes for use within a business but
008000* without
008100* repackaging or for Resale in any way.
008200*
008300* This software is distributed in the hope that it will be useful, but
008400* WITHOUT
008500* ANY WARRANTY; without even the implied warranty of
008600* MERCHANTABILITY or
008700* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
008800* License
008900* for more details.
009000*
009100* *****************************************************************
009200* ********
009300*
009400 environment             division.
009500* ===============================
009600*
009700 copy  "envdiv.cob".
009800 input-output            section.
009900 file-control.
010000 data                    division.
010100 file section.
010200 working-storage section.
010300* ----------------------
010400 77  Prog-Name           pic x(17) value "LRIDGEN (1.0.05)".
010500*
010600 01  WS-Data.
010700     03  Lrg-Sequence-Ctr    binary-long  unsigned  value zero.
010800     03  WS-Sequence-Raw redefines Lrg-Sequence-Ctr.
010900         05  Wsq-Bytes       pic x(4).
011000* raw view, handy on an abend dump
011100*
011200 linkage section.
011300* ==============
011400*
011500 copy "wslrcal.cob".
011600*
011700 01  Lrg-Generator-Ws.
011800     03  Lrg-Branch-Code     pic x(3).
011900     03  Lrg-Run-Date        pic 9(6).
012000* yymmdd
012100     03  Lrg-Run-Date-Layout redefines Lrg-Run-Date.
012200         05  Lrgr-Yy         pic 99.
012300         05  Lrgr-Mm         pic 99.
012400         05  Lrgr-Dd         pic 99.
012500     03  Lrg-Lr-Id           pic x(20).
012600     03  Lrg-Lr-Id-Layout redefines Lrg-Lr-Id.
012700         05  Lrgi-Branch     pic x(3).
012800         05  Lrgi-Run-Date   pic 9(6).
012900         05  Lrgi-Sequence   pic 9(4).
013000         05  filler          pic x(7).
013100*
013200 procedure  division using  LR-Call-Area
013300                            Lrg-Generator-Ws.
013400* =======================================
013500*
013600 aa000-Main                  section.
013700* **********************************
013800*
013900     move     zero  to  Lrc-Return-Code.
014000*
014100     if       Lrc-Reset-Switch = "Y"
014200              move     zero to Lrg-Sequence-Ctr
014300              move     "N"  to Lrc-Reset-Switch.
014400*
014500* Sequence starts at zero and is bumped BEFORE each id is
014600* produced,
014700* so the first id issued this run always ends in 0001.
014800*
014900     add      1 to Lrg-Sequence-Ctr.
015000*
015100     move     spaces   to  Lrg-Lr-Id.
015200     move     Lrg-Branch-Code to Lrgi-Branch.
015300     move     Lrg-Run-Date    to Lrgi-Run-Date.
015400     move     Lrg-Sequence-Ctr to Lrgi-Sequence.
015500*
015600 aa000-Exit.
015700     goback.
015800*
