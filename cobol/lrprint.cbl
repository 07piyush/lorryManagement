000100* ****************************************************************
000200*                                                               *
000300*                 LR Document Printing                          *
000400*                                                               *
000500*            Uses RW (Report writer for prints)                 *
000600*                                                               *
000700* ****************************************************************
000800*
000900 identification          division.
001000* ===============================
001100*
001200 program-id.              lrprint.
001300 author.                  R D Kulkarni MBCS, AMIE.
001400 installation.            Konkan Road Lines, Nashik.
001500 date-written.            06/03/1987.
001600 date-compiled.           23/08/1999.
001700 security.                Copyright (C) 1987-1999, Konkan Road
001800     Lines.
001900*                        Distributed under the GNU General Public
002000* License.
002100*                        See the file COPYING for details.
002200* **
002300*    Remarks.            Owns LR-Document-File. Builds the
002400* printable
002500*                        Lorry Receipt document, three
002600* consignments to
002700*                        a page (configurable), one label/value
002800* block
002900*                        per consignment, no totals on the
003000* document -
003100*                        the branch office wanted a clean doc to
003200* hand
003300*                        the driver, counts belong on the run log
003400* only.
003500*                        Started coding from pyrgstr.
003600* **
003700*    Version.            See Prog-Name & date-comped in ws.
003800*
003900*    Called modules.     None.
004000* **
004100*    Error messages used.
004200*                        LR040 - LR041.
004300* **
004400* Changes:
004500* 06/03/87 vbc - 1.0.00 Created.
004600* 19/02/90 djp -    .01 Page-Lines now comes in via
004700* Lrp-Items-Per-Page
004800*                       * block size, was a hardcoded 56 left over
004900*                       from the check register this was built
005000* from.
005100* 27/08/94 vbc -    .02 LR No header line now prints N/A rather
005200* than
005300*                       spaces when the id has not been assigned,
005400*                       ticket LR-14.
005500* 14/09/98 vbc - Y2K READINESS - Wsd-Year / Wdu-Year both carry a
005600* full
005700*                4-digit century already, no 2-digit year held on
005800* this
005900*
006000* module's layouts; logged per head office directive,
006100*                no change required.
006200* 23/08/99 mpk -    .03 Document file now opened under a name the
006300*                       caller supplies (Lrp-Doc-File-Name), was a
006400*                       fixed "LRDOC" - see selLRdoc.cob, ticket
006500* LR-33.
006600*
006700* *****************************************************************
006800* ********
006900*
007000* Copyright Notice.
007100* ****************
007200*
007300* These files and programs are part of the Konkan Road Lines
007400* Lorry Receipt
007500* System and is copyright (c) Konkan Road Lines. 1976-1999 and later.
007600*
007700* This program is now free software; you can redistribute it
007800* and/or modify it
007900* under the terms of the GNU General Public License as published
008000* by the
008100* Free Software Foundation; version 3 and later as revised for
008200* personal
008300* usage only and that includes for use within a business but
008400* without
008500* repackaging or for Resale in any way.
008600*
008700* This software is distributed in the hope that it will be useful, but
008800* WITHOUT
008900* ANY WARRANTY; without even the implied warranty of
009000* MERCHANTABILITY or
009100* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
009200* License
009300* for more details.
009400*
009500* *****************************************************************
009600* ********
009700*
009800 environment             division.
009900* ===============================
010000*
010100 copy  "envdiv.cob".
010200 input-output            section.
010300 file-control.
010400     copy "selLRdoc.cob".
010500 data                    division.
010600 file section.
010700*
010800 fd  LR-Document-File
010900     reports are LR-Document-Report.
011000*
011100 working-storage section.
011200* ----------------------
011300 77  Prog-Name           pic x(17) value "LRPRINT (1.0.03)".
011400*
011500 01  LR-Doc-File-Name        pic x(40)  value spaces.
011600*
011700 01  LR-Doc-Status       pic xx       value "00".
011800     88  LR-Doc-Ok                    value "00".
011820 01  WS-File-Status-Msg  pic x(50)    value spaces.
011840* 02/11/99 vbc - Wired up filestat-msgs.cpy so aa010's open
011860*                failure actually names the file status, ticket
011880*                LR-38.
011900*
012000 01  WS-Blocks-This-Page     binary-char unsigned value zero.     LR-33
012100 01  WS-Blocks-Raw       redefines WS-Blocks-This-Page pic x.
012200* raw view, handy on an abend dump
012300*
012400 01  WS-Page-Lines           binary-char unsigned value 15.
012500*
012600* Block size below - 1 header + 7 label lines + 1 blank = 9 lines
012700* per consignment; WS-Page-Lines is set to this times the
012800* configured
012900* items-per-page before the file is opened.
013000*
013100 01  WS-Block-Lines          binary-char unsigned value 9.
013200*
013300 01  WS-Data.
013400     03  WS-Boxes-Edit       pic zzzzzzzz9.
013420*
013440* Mst-Weight trim work - first/last non-blank byte found by
013460* bb022-Scan-One-Weight-Char, same forward-scan idiom lrread.cbl
013480* uses to trim a column value, so the " kg" suffix lands right
013490* after the trimmed text, not after 20 padded bytes - 02/11/99
013495* vbc, ticket LR-38.
013500     03  WS-Wt-First         binary-char unsigned value zero.
013520     03  WS-Wt-Last          binary-char unsigned value zero.
013540     03  WS-Wt-Len           binary-char unsigned value zero.
013560     03  A                   binary-char unsigned value zero.
013580*
013600* Display fields the Detail line actually sources from - built
013700* fresh
013800* for each consignment by bb020 so "N/A" defaulting only has to be
013900* coded once per field, not scattered through PRESENT WHEN
014000* clauses.
014100*
014200 01  LR-Doc-Display-Ws.
014300     03  Wsp-Lr-No           pic x(20)    value spaces.
014400     03  Wsp-Invoice-Number  pic x(50)    value spaces.
014500     03  Wsp-Receive-Date    pic x(10)    value spaces.
014600     03  Wsp-Brand           pic x(100)   value spaces.
014700     03  Wsp-Party-Name      pic x(200)   value spaces.
014800     03  Wsp-Weight          pic x(26)    value spaces.
014900     03  Wsp-Weight-View redefines Wsp-Weight.
015000         05  Wsp-Weight-Value    pic x(20).
015100         05  Wsp-Weight-Unit     pic x(6).
015200     03  Wsp-Boxes           pic x(10)    value spaces.
015300     03  Wsp-Location        pic x(100)   value spaces.
015400*
015500 01  WS-Date-Edit.
015600     03  Wsd-Year            pic 9(4).
015700     03  filler              pic x     value "-".
015800     03  Wsd-Month           pic 99.
015900     03  filler              pic x     value "-".
016000     03  Wsd-Day             pic 99.
016100*
016200 01  WS-Date-Unpack          pic 9(8)   value zero.
016300 01  WS-Date-Unpack-View redefines WS-Date-Unpack.
016400     03  Wdu-Year            pic 9(4).
016500     03  Wdu-Month           pic 99.
016600     03  Wdu-Day             pic 99.
016700*
016800 01  Error-Messages.
016900     03  LR040           pic x(28) value
017000         "LR040 Document open failed".
017100*
017200 linkage section.
017300* ==============
017400*
017500 copy "wslrcal.cob".
017600 copy "wslrmst.cob".
017700*
017800 01  Lrp-Items-Per-Page       pic 99       comp.
017900 01  Lrp-Doc-File-Name        pic x(40).
018000*
018100 procedure  division using  LR-Call-Area
018200                            LR-Master-Record
018300                            Lrp-Items-Per-Page
018400                            Lrp-Doc-File-Name.
018500* ========================================
018600*
018700 aa000-Main                  section.
018800* **********************************
018900*
019000     move     zero  to  Lrc-Return-Code.
019100     move     spaces to Lrc-Eval-Msg.
019200*
019300     evaluate Lrc-Function-Code
019400        when  1   perform  aa010-Open-Document
019500        when  2   perform  aa080-Build-One-Block
019600        when  3   perform  aa090-Close-Document
019700     end-evaluate.
019800*
019900 aa000-Exit.
020000     goback.
020100*
020200 aa010-Open-Document         section.
020300* **********************************
020400*
020500     if       Lrp-Items-Per-Page = zero
020600              move  3 to Lrp-Items-Per-Page.
020700     compute  WS-Page-Lines = Lrp-Items-Per-Page * WS-Block-Lines.
020800*
020900     move     zero to WS-Blocks-This-Page.                        LR-33
021000     move     Lrp-Doc-File-Name to LR-Doc-File-Name.
021100     open     output LR-Document-File.
021120     copy     filestat-msgs.cpy  replacing  MSG      by
021140              WS-File-Status-Msg  STATUS  by LR-Doc-Status.
021200     if       not LR-Doc-Ok
021300              move     1     to Lrc-Return-Code
021350              display  LR040 " - " WS-File-Status-Msg
021400              move     LR040 to Lrc-Eval-Msg (1:28)
021500     else
021600              initiate LR-Document-Report.
021700*
021800 aa010-Exit.
021900     exit     section.
022000*
022100 aa080-Build-One-Block       section.
022200* **********************************
022300*
022400     add      1 to WS-Blocks-This-Page.                           LR-33
022500     perform  bb020-Edit-Display-Fields.
022600     generate LR-Consignment-Detail.
022700*
022800 aa080-Exit.
022900     exit     section.
023000*
023100 aa090-Close-Document        section.
023200* **********************************
023300*
023400     terminate LR-Document-Report.
023500     close    LR-Document-File.
023600*
023700 aa090-Exit.
023800     exit     section.
023900*
024000 bb020-Edit-Display-Fields   section.
024100* **********************************
024200*
024300* Picks up N/A defaulting for every field the spec calls optional
024400* on
024500* the printed document - LR-ID, Brand/Consignor, Party/Consignee
024600* and
024700* Location/Destination. Invoice Number, Weight and Boxes are
024800* always
024900* required by the time a record gets this far, but are still run
025000* through here for one consistent edit point.
025100*
025200     move     spaces to LR-Doc-Display-Ws.
025300*
025400     if       Lr-Id = spaces
025500              move     "N/A" to Wsp-Lr-No
025600     else
025700              move     Lr-Id to Wsp-Lr-No
025800     end-if.
025900*
026000     move     Lr-Invoice-Number to Wsp-Invoice-Number.
026100*
026200     if       Mst-Receive-Date = zero
026300              move     "N/A" to Wsp-Receive-Date
026400     else
026500              move     Mst-Receive-Date to WS-Date-Unpack
026600              move     Wdu-Year  to Wsd-Year
026700              move     Wdu-Month to Wsd-Month
026800              move     Wdu-Day   to Wsd-Day
026900              move     WS-Date-Edit to Wsp-Receive-Date
027000     end-if.
027100*
027200     if       Mst-Brand = spaces
027300              move     "N/A" to Wsp-Brand
027400     else
027500              move     Mst-Brand to Wsp-Brand
027600     end-if.
027700*
027800     if       Mst-Party-Name = spaces
027900              move     "N/A" to Wsp-Party-Name
028000     else
028100              move     Mst-Party-Name to Wsp-Party-Name
028200     end-if.
028300*
028320     move     spaces to Wsp-Weight.
028330     move     zero   to WS-Wt-First WS-Wt-Last.
028340     perform  bb022-Scan-One-Weight-Char  thru
028360         bb022-Exit  varying A from 1 by 1 until A > 20.
028380     if       WS-Wt-First > zero
028400              compute  WS-Wt-Len = WS-Wt-Last - WS-Wt-First + 1
028420              move     Mst-Weight (WS-Wt-First : WS-Wt-Len) to
028440                  Wsp-Weight (1 : WS-Wt-Len)
028460              move     " kg" to
028480                  Wsp-Weight (WS-Wt-Len + 1 : 3)
028500     else
028520              move     "N/A" to Wsp-Weight
028540     end-if.
028600*
028700     move     Mst-Boxes to WS-Boxes-Edit.
028800     move     WS-Boxes-Edit to Wsp-Boxes.
028900*
029000     if       Mst-Location = spaces
029100              move     "N/A" to Wsp-Location
029200     else
029300              move     Mst-Location to Wsp-Location
029400     end-if.
029500*
029600 bb020-Exit.
029700     exit     section.
029720*
029740 bb022-Scan-One-Weight-Char  section.
029760* **********************************
029780*
029800     if       Mst-Weight (A:1) not = space and WS-Wt-First = zero
029820              move     A to WS-Wt-First
029840     end-if.
029860     if       Mst-Weight (A:1) not = space
029880              move     A to WS-Wt-Last
029900     end-if.
029920*
029940 bb022-Exit.
029960     exit     section.
029980*
029990 Report section.
030000* **************
030100*
030200 RD  LR-Document-Report
030300     control      Final
030400     Page Limit   WS-Page-Lines
030500     First Detail 1
030600     Last  Detail WS-Page-Lines.
030700*
030800 01  LR-Consignment-Detail type is detail.
030900     03  line  1.
031000         05  col  1     pic x(7)    value "LR No: ".
031100         05  col  8     pic x(20)   source Wsp-Lr-No.
031200     03  line + 1.
031300         05  col  3     pic x(12)   value "Invoice No:".
031400         05  col 17     pic x(50)   source Wsp-Invoice-Number.
031500     03  line + 1.
031600         05  col  3     pic x(12)   value "Date:".
031700         05  col 17     pic x(10)   source Wsp-Receive-Date.
031800     03  line + 1.
031900         05  col  3     pic x(12)   value "Consignor:".
032000         05  col 17     pic x(100)  source Wsp-Brand.
032100     03  line + 1.
032200         05  col  3     pic x(12)   value "Consignee:".
032300         05  col 17     pic x(200)  source Wsp-Party-Name.
032400     03  line + 1.
032500         05  col  3     pic x(12)   value "Weight:".
032600         05  col 17     pic x(26)   source Wsp-Weight.
032700     03  line + 1.
032800         05  col  3     pic x(12)   value "Packages:".
032900         05  col 17     pic x(10)   source Wsp-Boxes.
033000     03  line + 1.
033100         05  col  3     pic x(12)   value "Destination:".
033200         05  col 17     pic x(100)  source Wsp-Location.
033300     03  line + 2.
033400         05  col  1     pic x      value space.
033500*
