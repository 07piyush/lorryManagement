000100* 06/03/87 vbc - Created.
000200* 23/08/99 mpk - Assign now by data name, not a fixed literal - the
000300*                batch driver names the document file after itself
000400*                (branch + valid count) at run end, ticket LR-33.
000600     select  LR-Document-File assign       LR-Doc-File-Name
000700                              organization line sequential.
000800*
