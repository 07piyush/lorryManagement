000100* 25/02/87 vbc - Created.
000200     select  LR-Param-File  assign       "LRPARAM"
000300                             organization relative
000400                             access       dynamic
000500                             relative key RRN
000600                             status       LR-Prm-Status.
000700*
