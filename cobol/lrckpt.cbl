000100* ****************************************************************
000200*                                                               *
000300*            LR Checkpoint / Run Statistics Keeper               *
000400*                                                               *
000500* ****************************************************************
000600*
000700 identification          division.
000800* ===============================
000900*
001000 program-id.              lrckpt.
001100 author.                  R D Kulkarni MBCS, AMIE.
001200 installation.            Konkan Road Lines, Nashik.
001300 date-written.            05/03/1987.
001400 date-compiled.           19/10/1999.
001500 security.                Copyright (C) 1987-1999, Konkan Road
001600     Lines.
001700*                        Distributed under the GNU General Public
001800* License.
001900*                        See the file COPYING for details.
002000* **
002100*    Remarks.            Owns LR-Checkpoint-File.
002200* Saves/loads/clears
002300*                        the single RRN=1 checkpoint record so a
002400*                        failed run can resume from the last row
002500*                        processed, and keeps the running
002600* total/valid/
002700*                        error counts for the end-of-job report.
002800* **
002900*    Version.            See Prog-Name & date-comped in ws.
003000*
003100*    Called modules.     None.
003200* **
003300*    Error messages used.
003400*                        LR030 - LR032.
003500* **
003600* Changes:
003700* 05/03/87 vbc - 1.0.00 Created.
003800* 21/09/89 djp -    .01 Elapsed-time calc moved into its own
003900*                       paragraph, was repeated inline at Load and
004000*                       Clear both.
004100* 30/04/93 vbc -    .02 Load now tells the caller "no checkpoint"
004200*                       via Lrc-Return-Code = 4 rather than
004300* abending
004400*                       on file status 23 - first-run-ever is
004500* normal.
004600* 17/02/96 mpk -    .03 Comment pass, no logic change.
004700* 14/09/98 vbc - Y2K READINESS - Ckpt-Timestamp built from the
004800*                8-digit ccyymmdd ACCEPT plus a 6-digit clock, no
004900*                2-digit year held anywhere in this module; logged
005000*                per head office directive, no change required.
005100* 19/10/99 vbc -    .04 Stt-Duration-Secs now computed here at
005200* Clear
005300*                       time, was left to lrbatch and often
005400* forgotten,
005500*                       ticket LR-36.
005600*
005700* *****************************************************************
005800* ********
005900*
006000* Copyright Notice.
006100* ****************
006200*
006300* These files and programs are part of the Konkan Road Lines
006400* Lorry Receipt
006500* System and is copyright (c) Konkan Road Lines. 1976-1999 and later.
006600*
006700* This program is now free software; you can redistribute it
006800* and/or modify it
006900* under the terms of the GNU General Public License as published
007000* by the
007100* Free Software Foundation; version 3 and later as revised for
007200* personal
007300* usage only and that includes for use within a business but
007400* without
007500* repackaging or for Resale in any way.
007600*
007700* This software is distributed in the hope that it will be useful, but
007800* WITHOUT
007900* ANY WARRANTY; without even the implied warranty of
008000* MERCHANTABILITY or
008100* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
008200* License
008300* for more details.
008400*
008500* *****************************************************************
008600* ********
008700*
008800 environment             division.
008900* ===============================
009000*
009100 copy  "envdiv.cob".
009200 input-output            section.
009300 file-control.
009400     copy "selLRckp.cob".
009500 data                    division.
009600 file section.
009700*
009800 copy "fdLRckp.cob".
009900*
010000 working-storage section.
010100* ----------------------
010200 77  Prog-Name           pic x(17) value "LRCKPT  (1.0.02)".
010300*
010400 01  LR-Ckp-Status       pic xx       value "00".
010500     88  LR-Ckp-Ok                    value "00".
010600     88  LR-Ckp-No-Record              value "23".
010620 01  WS-File-Status-Msg  pic x(50)    value spaces.
010640* 02/11/99 vbc - Wired up filestat-msgs.cpy so aa010's open
010660*                failure actually names the file status, ticket
010680*                LR-38.
010700*
010800 01  RRN                 pic 9(4)     comp     value 1.
010900*
011000 01  WS-Data.
011100     03  WS-Now              pic 9(14)             value zero.
011200     03  WS-Date8             pic 9(8)             value zero.
011300* ccyymmdd from DATE
011400     03  WS-Clock8            pic 9(8)             value zero.
011500* hhmmsstt from TIME
011600     03  WS-Clock6            pic 9(6)              value zero.
011700* hhmmss, this instant
011800     03  WS-Start-Secs        pic 9(7)     comp     value zero.
011900     03  WS-Now-Secs          pic 9(7)     comp     value zero.
012000     03  WS-Elapsed          pic 9(7)     comp     value zero.
012100*
012200 01  WS-Now-View         redefines WS-Now.
012300     03  Wsn-Date            pic 9(8).
012400     03  Wsn-Time            pic 9(6).
012500*
012600 01  WS-Clock6-View      redefines WS-Clock6.
012700     03  Wsc-Hh              pic 99.
012800     03  Wsc-Mm              pic 99.
012900     03  Wsc-Ss              pic 99.
013000*
013100 01  WS-Running-Totals.
013200     03  WSt-Processed       pic 9(9)     comp     value zero.
013300     03  WSt-Valid            pic 9(9)     comp     value zero.
013400     03  WSt-Errors           pic 9(9)     comp     value zero.
013500     03  WSt-Start-Time       pic 9(6)              value zero.
013600* hhmmss
013700*
013800 01  WS-Start-Time-View  redefines WSt-Start-Time.
013900     03  Wss-Hh              pic 99.
014000     03  Wss-Mm              pic 99.
014100     03  Wss-Ss              pic 99.
014200*
014300 01  Error-Messages.
014400     03  LR030           pic x(28) value
014500         "LR030 Checkpoint open fail".
014600     03  LR031           pic x(28) value
014700         "LR031 Checkpoint write fail".
014800*
014900 linkage section.
015000* ==============
015100*
015200 copy "wslrcal.cob".
015300 copy "wslrckp.cob".
015400 copy "wslrstt.cob".
015500*
015600 01  Lrk-Action              pic x.
015700* "S" save, "L" load, "C" clear
015800 01  Lrk-Chunk-Valid          pic 9(9)   comp.
015900 01  Lrk-Chunk-Errors         pic 9(9)   comp.
016000 01  Lrk-Chunk-Count          pic 9(9)   comp.
016100*
016200 procedure  division using  LR-Call-Area
016300                            LR-Checkpoint-Record
016400                            LR-Run-Statistics
016500                            Lrk-Action
016600                            Lrk-Chunk-Valid
016700                            Lrk-Chunk-Errors
016800                            Lrk-Chunk-Count.
016900* ========================================
017000*
017100 aa000-Main                  section.
017200* **********************************
017300*
017400     move     zero  to  Lrc-Return-Code.
017500     move     spaces to Lrc-Eval-Msg.
017600*
017700     evaluate Lrc-Function-Code
017800        when  1   perform  aa010-Open-Checkpoint
017900        when  3   perform  aa090-Close-Checkpoint
018000        when  4   perform  bb010-Accumulate-Chunk
018100        when  5   perform  cc000-Checkpoint-Action
018200     end-evaluate.
018300*
018400 aa000-Exit.
018500     goback.
018600*
018700 aa010-Open-Checkpoint        section.
018800* **********************************
018900*
019000     open     i-o LR-Checkpoint-File.
019100     if       LR-Ckp-Status = "35" or LR-Ckp-Status = "05"
019200              open     output LR-Checkpoint-File
019300              close    LR-Checkpoint-File
019400              open     i-o LR-Checkpoint-File.
019420     copy     filestat-msgs.cpy  replacing  MSG      by
019440              WS-File-Status-Msg  STATUS  by LR-Ckp-Status.
019500     if       not LR-Ckp-Ok
019600              move     1     to Lrc-Return-Code
019650              display  LR030 " - " WS-File-Status-Msg
019700              move     LR030 to Lrc-Eval-Msg (1:28)
019800     else
019900              move     zero  to WSt-Processed WSt-Valid WSt-Errors
020000              accept   WS-Clock8 from time
020100              compute  WSt-Start-Time = WS-Clock8 / 100.
020200*
020300 aa010-Exit.
020400     exit     section.
020500*
020600 aa090-Close-Checkpoint       section.
020700* **********************************
020800*
020900     close    LR-Checkpoint-File.
021000*
021100 aa090-Exit.
021200     exit     section.
021300*
021400 bb010-Accumulate-Chunk       section.
021500* **********************************
021600*
021700* Folds one
021800* chunk's counts into the run totals and hands the current
021900* running picture back to the caller for its progress display.
022000*
022100     add      Lrk-Chunk-Count  to WSt-Processed.
022200     add      Lrk-Chunk-Valid  to WSt-Valid.
022300     add      Lrk-Chunk-Errors to WSt-Errors.
022400*
022500     move     WSt-Processed   to Stt-Total-Processed.
022600     move     WSt-Valid       to Stt-Total-Valid.
022700     move     WSt-Errors      to Stt-Total-Errors.
022800     move     WSt-Start-Time  to Stt-Start-Time.
022900     perform  bb020-Compute-Elapsed.
023000     move     WS-Elapsed      to Stt-Duration-Secs.               LR-36
023100*
023200 bb010-Exit.
023300     exit     section.
023400*
023500 bb020-Compute-Elapsed        section.
023600* **********************************
023700*
023800* Crude hh:mm:ss elapsed, turned into a plain seconds count via
023900* hh*3600 + mm*60 + ss so the report shows real seconds, not a
024000* subtraction of two hhmmss-looking numbers. No allowance is made
024100* for running past midnight - a batch this size is a same-day job.
024200*
024300     accept   WS-Clock8 from time.
024400     compute  WS-Clock6 = WS-Clock8 / 100.
024500     compute  WS-Now-Secs   = (Wsc-Hh * 3600) + (Wsc-Mm * 60) +
024600         Wsc-Ss.
024700     compute  WS-Start-Secs = (Wss-Hh * 3600) + (Wss-Mm * 60) +
024800         Wss-Ss.
024900     move     zero to WS-Elapsed.
025000     if       WS-Now-Secs >= WS-Start-Secs
025100              compute  WS-Elapsed = WS-Now-Secs - WS-Start-Secs.
025200*
025300 bb020-Exit.
025400     exit     section.
025500*
025600 cc000-Checkpoint-Action      section.
025700* **********************************
025800*
025900     evaluate Lrk-Action
026000        when  "S"  perform  cc010-Save-Checkpoint
026100        when  "L"  perform  cc020-Load-Checkpoint
026200        when  "C"  perform  cc030-Clear-Checkpoint
026300     end-evaluate.
026400*
026500 cc000-Exit.
026600     exit     section.
026700*
026800 cc010-Save-Checkpoint        section.
026900* **********************************
027000*
027100     accept   WS-Date8 from date yyyymmdd.
027200     accept   WS-Clock8 from time.
027300     compute  WS-Clock6      = WS-Clock8 / 100.
027400     compute  Ckpt-Timestamp = (WS-Date8 * 1000000) + WS-Clock6.
027500     rewrite  LR-Checkpoint-Record invalid key continue
027600         end-rewrite.
027700     if       not LR-Ckp-Ok
027800              write    LR-Checkpoint-Record invalid key continue
027900                  end-write.
028000     if       not LR-Ckp-Ok
028100              move     1     to Lrc-Return-Code
028200              move     LR031 to Lrc-Eval-Msg (1:28).
028300*
028400 cc010-Exit.
028500     exit     section.
028600*
028700 cc020-Load-Checkpoint        section.
028800* **********************************
028900*
029000     read     LR-Checkpoint-File.
029100     if       LR-Ckp-No-Record
029200              move     4  to  Lrc-Return-Code
029300              move     zero to Ckpt-Last-Row
029400              move     spaces to Ckpt-File
029500     else
029600              if       not LR-Ckp-Ok
029700                       move     1 to Lrc-Return-Code
029800              end-if
029900     end-if.
030000*
030100 cc020-Exit.
030200     exit     section.
030300*
030400 cc030-Clear-Checkpoint       section.
030500* **********************************
030600*
030700     move     spaces to Ckpt-File.
030800     move     zero   to Ckpt-Last-Row Ckpt-Timestamp.
030900     delete   LR-Checkpoint-File invalid key continue end-delete.
031000     perform  bb020-Compute-Elapsed.
031100     move     WS-Elapsed  to Stt-Duration-Secs.                   LR-36
031200*
031300 cc030-Exit.
031400     exit     section.
031500*
