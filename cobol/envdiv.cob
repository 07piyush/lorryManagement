000100* *******************************************************
000200*                                                      *
000300*   Common Environment Division Entries                *
000400*   Copied into every LR program - keep in step        *
000500*                                                       *
000600* *******************************************************
000700*
000800* 20/02/87 vbc - Created, lifted out of each pgm so only one
000900*                place to change console/printer class names.
001000* 08/09/98 vbc - Added UPSI-0 for the "force re-run" switch
001100*                picked up by lrbatch off the job card.
001200*
001300 configuration            section.
001400 source-computer.        ibm-pc.
001500 object-computer.        ibm-pc.
001600 special-names.
001700     C01                 is TOP-OF-FORM
001800     class LR-Alpha      is "A" thru "Z"
001900     UPSI-0.
002000*
