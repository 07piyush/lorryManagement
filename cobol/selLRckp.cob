000100* 22/02/87 vbc - Created.
000200     select  LR-Checkpoint-File assign       "LRCKPT"
000300                                organization relative
000400                                access       dynamic
000500                                relative key RRN
000600                                status       LR-Ckp-Status.
000700*
