000100* *******************************************************
000200*  File Status To Message Text                         *
000300*  Copy REPLACING MSG by <your msg field>               *
000400*                STATUS by <your status field>          *
000500* *******************************************************
000600* 12/02/87 vbc - Created - lifted common EVALUATE out of
000700*                each program's own copy of this logic.
000800*
000900     evaluate STATUS
001000        when "00" move "Successful completion"          to MSG
001100        when "02" move "Duplicate key on read - ignored" to MSG
001200        when "04" move "Record length mismatch"          to MSG
001300        when "05" move "Optional file not present"        to MSG
001400        when "10" move "End of file"                      to MSG
001500        when "21" move "Sequence error on key"            to MSG
001600        when "22" move "Duplicate key on write"           to MSG
001700        when "23" move "Record not found"                 to MSG
001800        when "30" move "Permanent I-O error"               to MSG
001900        when "34" move "File full - device space"          to MSG
002000        when "35" move "File not found on open"            to MSG
002100        when "37" move "File open mode not supported"      to MSG
002200        when "41" move "File already open"                 to MSG
002300        when "42" move "File not open"                     to MSG
002400        when "43" move "No current record for rewrite"     to MSG
002500        when "46" move "No current record for read"        to MSG
002600        when "47" move "Invalid open for this file access" to MSG
002700        when "48" move "Invalid write for this file access" to MSG
002800        when "49" move
002900            "Invalid delete/rewrite for this file access" to MSG
003000        when other move "Unexpected file status"           to MSG
003100     end-evaluate.
003200*
