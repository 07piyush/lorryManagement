000100* ****************************************************************
000200*                                                               *
000300*           Consignment Row Reader / Normalizer                 *
000400*                                                               *
000500* ****************************************************************
000600*
000700 identification          division.
000800* ===============================
000900*
001000 program-id.              lrread.
001100 author.                  R D Kulkarni MBCS, AMIE.
001200 installation.            Konkan Road Lines, Nashik.
001300 date-written.            03/03/1987.
001400 date-compiled.           15/05/2000.
001500 security.                Copyright (C) 1987-2000, Konkan Road
001600     Lines.
001700*                        Distributed under the GNU General Public
001800* License.
001900*                        See the file COPYING for details.
002000* **
002100*    Remarks.            Maps the external column headings on row
002200* 1 of
002300*                        the consignment input to the canonical LR
002400*                        fields, then on later calls converts and
002500*                        validates one data row at a time. lrbatch
002600* owns
002700*                        the file itself and hands us one raw line
002800* at a
002900*                        time - this module does not open
003000* anything.
003100* **
003200*    Version.            See Prog-Name & date-comped in ws.
003300*
003400*    Called modules.     None.
003500* **
003600*    Error messages used.
003700*                        LR010 - LR016.
003800* **
003900* Changes:
004000* 03/03/87 vbc - 1.0.00 Created.
004100* 19/08/87 vbc -    .01 Added the position-map table so header
004200* matching
004300*                       is done once per run, not once per row.
004400* 05/06/90 djp -    .02 Date/time columns now default to zero on
004500* any
004600*                       non-numeric value, was abending on a bad
004700* row.
004800* 14/02/93 vbc -    .03 AMOUNT parsing rewritten to take a leading
004900* "-"
005000*                       sign, ticket LR-08 (credit-note
005100* consignments).
005200* 27/11/96 mpk -    .04 Comment pass, renamed a couple of work
005300* fields
005400*                       for clarity - no logic change.
005500* 14/09/98 vbc - Y2K READINESS - all date columns already
005600* validated as
005700*                8-digit ccyymmdd on the way in, no 2-digit year
005800* ever
005900*                held here; logged per head office directive, no
006000*                change required.
006100* 01/12/99 vbc -    .05 BOXES of zero now passes validation as per
006200*                       spec - it is present, just defaults to
006300* zero
006400*                       on bad data, ticket LR-23.
006500* 15/05/00 vbc -    .06 Fix: trailing internal blanks in a heading
006600* no
006700*                       longer survive the strip - was only
006800* removing
006900*                       the leading ones, ticket LR-27.
007000*
007100* *****************************************************************
007200* ********
007300*
007400* Copyright Notice.
007500* ****************
007600*
007700* These files and programs are part of the Konkan Road Lines
007800* Lorry Receipt
007900* System and is copyright (c) Konkan Road Lines. 1976-2000 and later.
008000*
008100* This program is now free software; you can redistribute it
008200* and/or modify it
008300* under the terms of the GNU General Public License as published
008400* by the
008500* Free Software Foundation; version 3 and later as revised for
008600* personal
008700* usage only and that includes for use within a business but
008800* without
008900* repackaging or for Resale in any way.
009000*
009100* This software is distributed in the hope that it will be useful, but
009200* WITHOUT
009300* ANY WARRANTY; without even the implied warranty of
009400* MERCHANTABILITY or
009500* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
009600* License
009700* for more details.
009800*
009900* *****************************************************************
010000* ********
010100*
010200 environment             division.
010300* ===============================
010400*
010500 copy  "envdiv.cob".
010600 input-output            section.
010700 file-control.
010800 data                    division.
010900 file section.
011000 working-storage section.
011100* ----------------------
011200 77  Prog-Name           pic x(17) value "LRREAD  (1.0.06)".
011300*
011400 01  WS-Data.
011500     03  A                   binary-short unsigned value zero.
011600* col loop index
011700     03  B                   binary-short unsigned value zero.
011800* ptr into raw line
011900     03  C                   binary-short unsigned value zero.
012000* work
012100     03  D                   binary-short unsigned value zero.
012200* work
012300     03  WS-Field-No         pic 99       comp     value zero.
012400     03  WS-Found-Count      pic 99       comp     value zero.
012500     03  WS-Raw-Value        pic x(200)   value spaces.
012600     03  WS-Raw-Value-Chars redefines WS-Raw-Value.
012700         05  Wsrv-Char       occurs 200  pic x.
012800     03  WS-Trim-Value       pic x(200)   value spaces.
012900     03  WS-Upper-Value      pic x(200)   value spaces.
013000     03  WS-Compressed-Value pic x(200)   value spaces.
013100     03  WS-Compressed-Chars redefines WS-Compressed-Value.
013200         05  Wscv-Char       occurs 200  pic x.
013300     03  WS-Sign             pic x        value space.
013400     03  WS-Dot-At           binary-short unsigned value zero.
013500     03  WS-Int-Part         pic 9(8)     value zero.
013600     03  WS-Dec-Part         pic 99       value zero.
013700     03  WS-Work-Date        pic 9(8)     comp     value zero.
013800     03  WS-Work-Time        pic 9(6)     comp     value zero.
013900     03  WS-Work-Integer     pic 9(9)     comp     value zero.
014000     03  WS-Work-Decimal     pic s9(8)v99 comp-3   value zero.
014100     03  WS-Work-Decimal-Raw redefines WS-Work-Decimal pic x(6).
014200* raw view, handy on an abend dump
014250     03  WS-Missing-Field-Name pic x(20)  value spaces.
014260* set by cc000 just before each cc050 call, named in the message
014300*
014400 01  WS-Position-Map.
014500     03  WSP-Entry           occurs 30.
014600         05  WSP-Field-No    pic 99       comp.
014700* zero = no canonical field at this position
014800*
014900 01  WS-Column-Count         binary-short unsigned value zero.
015000*
015100 01  WS-Found-Flags.
015200     03  WSF-Found           occurs 17    pic x.
015300*
015400 01  Error-Messages.
015500     03  LR010           pic x(31) value
015600         "LR010 Missing required columns:".
015700     03  LR011           pic x(30) value
015800         "LR011 Missing required field: ".
015900*
016000 linkage section.
016100* ==============
016200*
016300 copy "wslrcal.cob".
016400 copy "wslrinp.cob".
016500*
016600 01  Lrd-Raw-Line            pic x(2000).
016700*
016800 procedure  division using  LR-Call-Area
016900                            Lrd-Raw-Line
017000                            LR-Input-Ws.
017100* ========================================
017200*
017300 aa000-Main                  section.
017400* **********************************
017500*
017600     move     zero  to  Lrc-Return-Code.
017700     move     zero  to  Lrc-Msg-Count.
017800     move     spaces to Lrc-Eval-Msg.
017900*
018000     evaluate Lrc-Function-Code
018100        when  1   perform  bb000-Load-And-Match-Header
018200        when  2   perform  cc000-Convert-And-Validate-Row
018300     end-evaluate.
018400*
018500 aa000-Exit.
018600     goback.
018700*
018800 bb000-Load-And-Match-Header section.
018900* **********************************
019000*
019100* Loads the 17-entry canonical column table (once - harmless if
019200* this
019300* run does it again) then walks the header line splitting on the
019400* field delimiter, matching each heading against Lrc-Ext-Name
019500* after
019600* trim / upcase / strip-all-internal-blanks, and recording which
019700* position (if any) each canonical field lands at.
019800*
019900     perform  bb005-Load-Column-Table.
020000     move     zero   to  WS-Found-Count.
020100     move     spaces to  WSF-Found (1)  WSF-Found (2)  WSF-Found
020200         (3)
020300                         WSF-Found (4)  WSF-Found (5)  WSF-Found
020400                             (6)
020500                         WSF-Found (7)  WSF-Found (8)  WSF-Found
020600                             (9)
020700                         WSF-Found (10) WSF-Found (11) WSF-Found
020800                             (12)
020900                         WSF-Found (13) WSF-Found (14) WSF-Found
021000                             (15)
021100                         WSF-Found (16) WSF-Found (17).
021200     move     "N"    to  WSF-Found (1)  WSF-Found (2)  WSF-Found
021300         (3)
021400                         WSF-Found (4)  WSF-Found (5)  WSF-Found
021500                             (6)
021600                         WSF-Found (7)  WSF-Found (8)  WSF-Found
021700                             (9)
021800                         WSF-Found (10) WSF-Found (11) WSF-Found
021900                             (12)
022000                         WSF-Found (13) WSF-Found (14) WSF-Found
022100                             (15)
022200                         WSF-Found (16) WSF-Found (17).
022300*
022400     move     1      to  B.
022500     move     zero   to  A.
022550     perform  bb001-Match-One-Column  thru
022560         bb001-Exit  until  B > length of Lrd-Raw-Line
022570                            or A >= 30.
023700     move     A     to  WS-Column-Count.
023800*
023900* See which of the required fields did not turn up anywhere.
024000*
024100     move     spaces to Lrc-Eval-Msg.
024200     move     LR010  to Lrc-Eval-Msg (1:32).
024300     move     33     to C.
024400* next free col in Lrc-Eval-Msg
024500     move     zero   to D.
024600* count of names appended
024700     perform  bb002-Check-One-Required  thru
024710         bb002-Exit  varying A from 1 by 1 until A > 17.
025700*
025800     if       D > zero
025900              move  1  to  Lrc-Return-Code
026000     else
026100              move  zero to Lrc-Return-Code
026200              move  spaces to Lrc-Eval-Msg.
026300*
026400 bb000-Exit.
026500     exit     section.
026520*
026540 bb001-Match-One-Column      section.
026550* **********************************
026560*
026570* 02/11/99 vbc - Pulled the header-token scan out of bb000's
026580*                inline PERFORM UNTIL into its own section,
026590*                ticket LR-38.
026600*
026610     add      1          to A.
026620     move     spaces     to WS-Raw-Value.
026630     unstring Lrd-Raw-Line delimited by ","
026640                            into WS-Raw-Value
026650                            with pointer B
026660     end-unstring.
026670     perform  bb010-Match-Column-Name.
026680     move     WS-Field-No to WSP-Field-No (A).
026690*
026700 bb001-Exit.
026710     exit     section.
026720*
026740 bb002-Check-One-Required    section.
026750* **********************************
026760*
026770     if       Lrc-Required (A) = "Y" and
026780              WSF-Found (A) not = "Y" and
026790              C < 80
026800              add      1 to D
026810              move     Lrc-Ext-Name (A) to Lrc-Eval-Msg
026820                  (C: 20)
026830              add      21 to C
026840     end-if.
026850*
026860 bb002-Exit.
026870     exit     section.
026880*
026890 bb005-Load-Column-Table     section.
026895* **********************************
026898*
027000* Builds the external-name / field-number / required-flag table
027100* once.
027200* Kept as plain MOVEs, not a VALUE literal, so the numbering stays
027300* easy
027400* to read and amend when the branch office adds a new column.
027500*
027600     move     "INVOICENUMBER" to Lrc-Ext-Name (1).
027700     move 01 to Lrc-Field-No (1).
027800     move "Y" to Lrc-Required (1).
027900     move     "RECEIVEDATE"   to Lrc-Ext-Name (2).
028000     move 02 to Lrc-Field-No (2).
028100     move "Y" to Lrc-Required (2).
028200     move     "RECEIVETIME"   to Lrc-Ext-Name (3).
028300     move 03 to Lrc-Field-No (3).
028400     move "N" to Lrc-Required (3).
028500     move     "BRAND"         to Lrc-Ext-Name (4).
028600     move 04 to Lrc-Field-No (4).
028700     move "N" to Lrc-Required (4).
028800     move     "PARTYNAME"     to Lrc-Ext-Name (5).
028900     move 05 to Lrc-Field-No (5).
029000     move "Y" to Lrc-Required (5).
029100     move     "LOCATION"      to Lrc-Ext-Name (6).
029200     move 06 to Lrc-Field-No (6).
029300     move "Y" to Lrc-Required (6).
029400     move     "BOXES"         to Lrc-Ext-Name (7).
029500     move 07 to Lrc-Field-No (7).
029600     move "Y" to Lrc-Required (7).
029700     move     "TRANSPORTER"   to Lrc-Ext-Name (8).
029800     move 08 to Lrc-Field-No (8).
029900     move "Y" to Lrc-Required (8).
030000     move     "TRANSITTIME"   to Lrc-Ext-Name (9).
030100     move 09 to Lrc-Field-No (9).
030200     move "N" to Lrc-Required (9).
030300     move     "EWAYBILL"      to Lrc-Ext-Name (10).
030400     move 10 to Lrc-Field-No (10).
030500     move "N" to Lrc-Required (10).
030600     move     "PINCODE"       to Lrc-Ext-Name (11).
030700     move 11 to Lrc-Field-No (11).
030800     move "N" to Lrc-Required (11).
030900     move     "AMOUNT"        to Lrc-Ext-Name (12).
031000     move 12 to Lrc-Field-No (12).
031100     move "N" to Lrc-Required (12).
031200     move     "WEIGHT"        to Lrc-Ext-Name (13).
031300     move 13 to Lrc-Field-No (13).
031400     move "Y" to Lrc-Required (13).
031500     move     "LRNO"          to Lrc-Ext-Name (14).
031600     move 14 to Lrc-Field-No (14).
031700     move "N" to Lrc-Required (14).
031800     move     "REMARK"        to Lrc-Ext-Name (15).
031900     move 15 to Lrc-Field-No (15).
032000     move "N" to Lrc-Required (15).
032100     move     "STATUS"        to Lrc-Ext-Name (16).
032200     move 16 to Lrc-Field-No (16).
032300     move "N" to Lrc-Required (16).
032400     move     "DELIVERYDATE"  to Lrc-Ext-Name (17).
032500     move 17 to Lrc-Field-No (17).
032600     move "N" to Lrc-Required (17).
032700*
032800 bb005-Exit.
032900     exit     section.
033000*
033100 bb010-Match-Column-Name     section.
033200* **********************************
033300*
033400* Trims, upcases and strips all internal blanks from WS-Raw-Value
033500* then
033600* compares it to each Lrc-Ext-Name. Sets WS-Field-No to the
033700* matching
033800* canonical field number, zero if none matched. Marks the table
033900* entry
034000* found so bb000 can report which required columns are missing.
034100*
034200     move     zero   to  WS-Field-No.
034300     move     spaces to  WS-Trim-Value.
034400     perform  bb015-Strip-Leading-Trailing.
034500     move     WS-Trim-Value to WS-Upper-Value.
034600     inspect  WS-Upper-Value converting
034700              "abcdefghijklmnopqrstuvwxyz" to
034800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034900     move     spaces to WS-Compressed-Value.
035000     move     zero   to C.
035050     perform  bb011-Compress-One-Char  thru
035060         bb011-Exit  varying D from 1 by 1 until D > 200.
035800*
035850     perform  bb012-Match-One-Table-Entry  thru
035860         bb012-Exit  varying A from 1 by 1 until A > 17.
036500*
036600 bb010-Exit.
036700     exit     section.
036720*
036740 bb011-Compress-One-Char     section.
036750* **********************************
036760*
036770* 02/11/99 vbc - Pulled the blank-squeeze out of bb010's inline
036780*                PERFORM VARYING into its own section, ticket
036790*                LR-38.
036800*
036810     if       WS-Upper-Value (D:1) not = space
036820              add      1 to C
036830              move     WS-Upper-Value (D:1) to Wscv-Char (C)
036840     end-if.
036850*
036860 bb011-Exit.
036870     exit     section.
036880*
036890 bb012-Match-One-Table-Entry section.
036895* **********************************
036898*
036900     if       WS-Compressed-Value = Lrc-Ext-Name (A)
036910              move     Lrc-Field-No (A) to WS-Field-No
036920              move     "Y"              to WSF-Found (A)
036930     end-if.
036940*
036950 bb012-Exit.
036960     exit     section.
036970*
036980 bb015-Strip-Leading-Trailing section.
037000* **********************************
037100*
037200* Classic reference-modification trim - find first and last
037300* non-blank
037400* and copy just that slice, no FUNCTION TRIM used.
037500*
037600     move     zero to C.
037700     move     zero to D.
037750     perform  bb016-Scan-One-Char  thru
037760         bb016-Exit  varying A from 1 by 1 until A > 200.
038600     if       C > zero
038700              move     WS-Raw-Value (C: D - C + 1) to
038800                  WS-Trim-Value.
038900*
039000 bb015-Exit.
039100     exit     section.
039120*
039140 bb016-Scan-One-Char         section.
039150* **********************************
039160*
039170     if       Wsrv-Char (A) not = space and C = zero
039180              move     A to C
039190     end-if.
039200     if       Wsrv-Char (A) not = space
039210              move     A to D
039220     end-if.
039230*
039240 bb016-Exit.
039250     exit     section.
039260*
039300 cc000-Convert-And-Validate-Row section.
039400* **********************************
039500*
039600* Walks the data row using the position map built at header time,
039700* converts each column to its canonical field, then checks the
039800* seven
039900* required fields are present and non-blank.
040000*
040100     initialize LR-Input-Ws.
040200     move     1      to  B.
040250     perform  cc005-Convert-One-Column  thru
040260         cc005-Exit  varying A from 1 by 1 until A > WS-Column-Count
040270                                       or B > length of Lrd-Raw-Line.
041500*
041600     move     zero  to Lrc-Msg-Count.
041700     if       Lrw-Invoice-Number = spaces
041710              move     "INVOICE-NUMBER"     to WS-Missing-Field-Name
041800              perform  cc050-Add-Missing-Msg.
041900     if       Lrw-Receive-Date = zero
041910              move     "RECEIVE-DATE"       to WS-Missing-Field-Name
042100              perform  cc050-Add-Missing-Msg.
042200     if       Lrw-Party-Name = spaces
042210              move     "PARTY-NAME"         to WS-Missing-Field-Name
042300              perform  cc050-Add-Missing-Msg.
042400     if       Lrw-Location = spaces
042410              move     "LOCATION"           to WS-Missing-Field-Name
042500              perform  cc050-Add-Missing-Msg.
042600     if       Lrw-Transporter = spaces
042610              move     "TRANSPORTER"        to WS-Missing-Field-Name
042700              perform  cc050-Add-Missing-Msg.
042800     if       Lrw-Weight = spaces
042810              move     "WEIGHT"             to WS-Missing-Field-Name
042900              perform  cc050-Add-Missing-Msg.
043000*
043100* Note: Boxes has no presence test here - an unparseable Boxes
043200* value
043300* defaults to zero by cc030 and a Boxes of zero still passes, per
043400* spec.
043500*
043600     if       Lrc-Msg-Count > zero
043700              move  1    to Lrc-Return-Code
043800     else
043900              move  zero to Lrc-Return-Code.
044000*
044100 cc000-Exit.
044200     exit     section.
044220*
044240 cc005-Convert-One-Column    section.
044250* **********************************
044260*
044270* 02/11/99 vbc - Pulled the per-column convert out of cc000's
044280*                inline PERFORM VARYING into its own section,
044290*                ticket LR-38.
044300*
044310     move     spaces to WS-Raw-Value.
044320     unstring Lrd-Raw-Line delimited by ","
044330                            into WS-Raw-Value
044340                            with pointer B
044350     end-unstring.
044360     move     WSP-Field-No (A) to WS-Field-No.
044370     if       WS-Field-No not = zero
044380              perform  cc010-Store-Field
044390     end-if.
044395*
044398 cc005-Exit.
044399     exit     section.
044400*
044410 cc010-Store-Field           section.
044500* **********************************
044600*
044700     evaluate WS-Field-No
044800        when  1   perform  bb015-Strip-Leading-Trailing
044900                  move     WS-Trim-Value (1:50) to
045000                      Lrw-Invoice-Number
045100        when  2   perform  cc020-Convert-Date
045200                  move     WS-Work-Date          to
045300                      Lrw-Receive-Date
045400        when  3   perform  cc022-Convert-Time
045500                  move     WS-Work-Time          to
045600                      Lrw-Receive-Time
045700        when  4   perform  bb015-Strip-Leading-Trailing
045800                  move     WS-Trim-Value (1:100) to Lrw-Brand
045900        when  5   perform  bb015-Strip-Leading-Trailing
046000                  move     WS-Trim-Value (1:200) to Lrw-Party-Name
046100        when  6   perform  bb015-Strip-Leading-Trailing
046200                  move     WS-Trim-Value (1:100) to Lrw-Location
046300        when  7   perform  cc024-Convert-Integer
046400                  move     WS-Work-Integer       to Lrw-Boxes
046500        when  8   perform  bb015-Strip-Leading-Trailing
046600                  move     WS-Trim-Value (1:100) to
046700                      Lrw-Transporter
046800        when  9   perform  cc020-Convert-Date
046900                  move     WS-Work-Date          to
047000                      Lrw-Transit-Time
047100        when  10  perform  bb015-Strip-Leading-Trailing
047200                  move     WS-Trim-Value (1:50)  to Lrw-Eway-Bill
047300        when  11  perform  cc024-Convert-Integer
047400                  move     WS-Work-Integer       to Lrw-Pin-Code
047500        when  12  perform  cc026-Convert-Decimal
047600                  move     WS-Work-Decimal       to Lrw-Amount
047700        when  13  perform  bb015-Strip-Leading-Trailing
047800                  move     WS-Trim-Value (1:20)  to Lrw-Weight
047900        when  14  perform  bb015-Strip-Leading-Trailing
048000                  move     WS-Trim-Value (1:50)  to Lrw-Lr-No
048100        when  15  perform  bb015-Strip-Leading-Trailing
048200                  move     WS-Trim-Value (1:200) to Lrw-Remark
048300        when  16  perform  bb015-Strip-Leading-Trailing
048400                  move     WS-Trim-Value (1:50)  to Lrw-Status
048500        when  17  perform  cc020-Convert-Date
048600                  move     WS-Work-Date          to
048700                      Lrw-Delivery-Date
048800     end-evaluate.
048900*
049000 cc010-Exit.
049100     exit     section.
049200*
049300 cc020-Convert-Date          section.
049400* **********************************
049500*
049600* Date columns arrive as 8-digit yyyymmdd. Anything else (blank,
049700* short, non-numeric) defaults to zero - no calendar check is
049800* made,
049900* this module only guards against garbage, not invalid calendar
050000* dates.
050100*
050200     perform  bb015-Strip-Leading-Trailing.
050300     move     zero to WS-Work-Date.
050400     if       WS-Trim-Value (1:8) is numeric and
050500              WS-Trim-Value (9:192) = spaces
050600              move     WS-Trim-Value (1:8) to WS-Work-Date.
050700*
050800 cc020-Exit.
050900     exit     section.
051000*
051100 cc022-Convert-Time          section.
051200* **********************************
051300*
051400     perform  bb015-Strip-Leading-Trailing.
051500     move     zero to WS-Work-Time.
051600     if       WS-Trim-Value (1:6) is numeric and
051700              WS-Trim-Value (7:194) = spaces
051800              move     WS-Trim-Value (1:6) to WS-Work-Time.
051900*
052000 cc022-Exit.
052100     exit     section.
052200*
052300 cc024-Convert-Integer       section.
052400* **********************************
052500*
052600     perform  bb015-Strip-Leading-Trailing.
052700     move     zero to WS-Work-Integer.
052800     if       WS-Trim-Value not = spaces and
052900              WS-Trim-Value is numeric
053000              move     WS-Trim-Value to WS-Work-Integer.
053100*
053200 cc024-Exit.
053300     exit     section.
053400*
053500 cc026-Convert-Decimal       section.
053600* **********************************
053700*
053800* AMOUNT is signed, 2 decimal places, up to 8 integer digits. A
053900* leading "-" is honoured; anything that does not parse cleanly
054000* defaults to 0.00 - no rounding is applied anywhere here.
054100*
054200     perform  bb015-Strip-Leading-Trailing.
054300     move     zero to WS-Work-Decimal WS-Int-Part WS-Dec-Part
054400         WS-Dot-At.
054500     move     space to WS-Sign.
054600     if       WS-Trim-Value = spaces
054700              go to cc026-Exit.
054800     if       WS-Trim-Value (1:1) = "-"
054900              move     "-" to WS-Sign
055000              move     WS-Trim-Value to WS-Upper-Value
055100              move     spaces        to WS-Trim-Value
055200              move     WS-Upper-Value (2:199) to WS-Trim-Value
055300                  (1:199).
055400     perform  cc027-Scan-One-Digit  thru
055410         cc027-Exit  varying A from 1 by 1 until A > 200.
056000     if       WS-Dot-At = zero
056100              if       WS-Trim-Value (1:8) is numeric
056200                       move     WS-Trim-Value (1:8) to WS-Int-Part
056300                       move     zero               to WS-Dec-Part
056400              else
056500                       go to cc026-Exit
056600              end-if
056700     else
056800              if       WS-Dot-At > 9 or WS-Dot-At = 1
056900                       go to cc026-Exit
057000              end-if
057100              if       WS-Trim-Value (1: WS-Dot-At - 1) is numeric
057200                  and
057300                       WS-Trim-Value (WS-Dot-At + 1: 2) is numeric
057400                       move     WS-Trim-Value (1: WS-Dot-At - 1)
057500                           to WS-Int-Part
057600                       move     WS-Trim-Value (WS-Dot-At + 1: 2)
057700                           to WS-Dec-Part
057800              else
057900                       go to cc026-Exit
058000              end-if
058100     end-if.
058200     compute  WS-Work-Decimal = WS-Int-Part + (WS-Dec-Part / 100).
058300     if       WS-Sign = "-"
058400              compute  WS-Work-Decimal = WS-Work-Decimal * -1.
058500*
058600 cc026-Exit.
058700     exit     section.
058720*
058740 cc027-Scan-One-Digit        section.
058750* **********************************
058760*
058770* 02/11/99 vbc - Pulled the decimal-point scan out of cc026's
058780*                inline PERFORM VARYING into its own section,
058790*                ticket LR-38.
058800*
058810     if       WS-Trim-Value (A:1) = "." and WS-Dot-At = zero
058820              move     A to WS-Dot-At
058830     end-if.
058840*
058850 cc027-Exit.
058860     exit     section.
058870*
058900 cc050-Add-Missing-Msg       section.
059000* **********************************
059100*
059110* 02/11/99 vbc - LR011 now carries the actual field name, was
059120*                printing the same bare text for every one of the
059130*                six checks - ticket LR-38.
059140*
059200     if       Lrc-Msg-Count < 7
059300              add      1 to Lrc-Msg-Count
059310              move     LR011 to Lrc-Error-Msgs (Lrc-Msg-Count)
059320                  (1:30)
059330              move     WS-Missing-Field-Name to
059340                  Lrc-Error-Msgs (Lrc-Msg-Count) (31:20)
059350              move     spaces to WS-Missing-Field-Name
059400     end-if.
059600*
059700 cc050-Exit.
059800     exit     section.
059900*
