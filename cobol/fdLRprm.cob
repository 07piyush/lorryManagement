000100* 25/02/87 vbc - Created.
000200 fd  LR-Param-File.
000300 copy "wslrprm.cob".
000400*
