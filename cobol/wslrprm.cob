000100* *******************************************
000200*                                          *
000300*  Record Definition For LR Param File     *
000400*     Uses RRN = 1                         *
000500* *******************************************
000600*  Record size 64 bytes padded to 128 by filler.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 25/02/87 vbc - Created.
001100* 23/03/95 mpk - Added Prm-Retry-Delay-Secs, branch office asked
001200*                for it to be tunable per site not fixed in code.
001300*
001400 01  LR-Param-Record.
001500     03  Prm-Branch-Code           pic x(3).
001600* def "BLR" - may be shorter/blank
001700     03  Prm-Batch-Size            pic 9(5)    comp.
001800* def 100
001900     03  Prm-Items-Per-Page        pic 99      comp.
002000* def 3
002100     03  Prm-Retry-Attempts        pic 9       comp.
002200* def 3
002300     03  Prm-Retry-Delay-Secs      pic 99      comp.
002400* def 2
002500     03  Prm-Chunk-Size            pic 9(5)    comp.
002600* def 1000, throughput only
002700     03  filler                    pic x(48).
002800*
