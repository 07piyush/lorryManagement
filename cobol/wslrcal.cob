000100* *******************************************
000200*                                          *
000300*  LR Call Area - exchange area between    *
000400*   lrbatch and the modules it CALLs       *
000500* *******************************************
000600*
000700* 15/02/87 vbc - Created.
000800* 14/07/87 vbc - Added Lrc-Reset-Switch for lridgen's per-run
000900*                sequence reset.
001000* 30/01/95 mpk - Added Lrc-Batch-Count / Lrc-Msg-Count so the
001100*                caller can tell how many of the occurs tables
001200*                below are actually in use.
001300* 27/11/96 mpk - Widened Lrc-Eval-Msg to x(100), 40 was too short
001400*                once lrread started listing missing column names.
001500*
001600 01  LR-Call-Area.
001700     03  Lrc-Function-Code        pic 99      comp.
001800*                                   1 = open / init
001900*                                   2 = process one item
002000*                                   3 = close / terminate
002100*                                   4 = accumulate chunk stats
002200*                                   5 = save / load / clear
002300* (lrckpt)
002400     03  Lrc-Reset-Switch         pic x.
002500* "Y" = reset sequence to zero
002600     03  Lrc-Return-Code          pic 99      comp.
002700* 0 = ok, not zero = error, see Lrc-Eval-Msg
002800     03  Lrc-Eval-Msg             pic x(100).
002900     03  Lrc-Batch-Count          pic 9(5)    comp.
003000     03  Lrc-Msg-Count            pic 9       comp.
003100     03  Lrc-Error-Msgs           occurs 7    pic x(60).
003200*
