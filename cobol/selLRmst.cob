000100* 20/02/87 vbc - Created.
000200* 09/07/92 vbc - Added alternate key on invoice number, the
000300*                upsert has to find a record by invoice not Lr-Id,
000400*                ticket LR-05.
000500     select  LR-Master-File assign        "LRMASTER"
000600                             organization indexed
000700                             access       dynamic
000800                             record key   Lr-Id
000900                             alternate record key
001000                                 Lr-Invoice-Number
001100                                          with duplicates no
001200                             status       LR-Mst-Status.
001300*
