000100* 22/02/87 vbc - Created.
000200 fd  LR-Checkpoint-File.
000300 copy "wslrckp.cob".
000400*
