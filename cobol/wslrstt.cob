000100* *******************************************
000200*                                          *
000300*  Run Statistics - accumulated over the   *
000400*      whole run, reported at end of job   *
000500* *******************************************
000600*
000700* 22/02/87 vbc - Created.
000800* 21/09/89 djp - Added Stt-Duration-Secs for EOJ report.
000900*
001000 01  LR-Run-Statistics.
001100     03  Stt-Total-Processed       pic 9(9)   comp.
001200     03  Stt-Total-Valid           pic 9(9)   comp.
001300     03  Stt-Total-Errors          pic 9(9)   comp.
001400     03  Stt-Start-Time            pic 9(8)   comp.
001500* hhmmss + cs, from CURRENT-DATE
001600     03  Stt-Duration-Secs         pic 9(7)   comp.               LR-36
001700*
